000100******************************************************************PRCRT01
000200*                                                                *PRCRT01
000300*    C O P Y   P R C R T 0 1                                     *PRCRT01
000400*    APLICACION  : PROYECTOS - RUTA CRITICA                      *PRCRT01
000500*    DESCRIPCION : RENGLON DE LA TABLA DE TAREAS EN MEMORIA.     *PRCRT01
000600*                  UN RENGLON POR TAREA DEL ARCHIVO TASKIN, CON  *PRCRT01
000700*                  LOS CAMPOS DE ENTRADA TAL COMO SE LEYERON Y   *PRCRT01
000800*                  LAS SEIS FECHAS CALCULADAS (NOMINAL, MAX, MIN)*PRCRT01
000900*    USADO EN    : RC1RUTA1 (COPY DENTRO DE WKS-TABLA-TAREAS)    *PRCRT01
001000*------------------------------------------------------------------PRCRT01
001100*    HISTORIAL DE CAMBIOS                                        *PRCRT01
001200*    02/2024 EEDR TKT-5501 PRIMERA VERSION DEL COPY              *PRCRT01
001300*    07/2024 EEDR TKT-5519 SE AGREGAN INDICADORES DE RESUELTO    *PRCRT01
001400*                          POR ESCENARIO (NOMINAL/MAX/MIN)       *PRCRT01
001500******************************************************************PRCRT01
001600 03  TAR-TASK-ID                PIC X(10).                        PRCRT01
001700 03  TAR-TASK-ID-N              PIC 9(08) COMP.                   PRCRT01
001800*--> COPIA TEXTUAL DE LAS COLUMNAS DEPENDENCIAS Y DURACION,       PRCRT01
001900*    PARA TRASLADARLAS AL ARCHIVO DE SALIDA TAL COMO VIENEN       PRCRT01
002000*    DE TASKIN, SIN REFORMATEARLAS.                               PRCRT01
002100 03  TAR-TXT-DEPENDENCIAS       PIC X(80).                        PRCRT01
002200 03  TAR-TXT-DURACION           PIC X(12).                        PRCRT01
002300*--> VALORES NUMERICOS YA CONVERTIDOS, PARA EL CALCULO DE FECHAS. PRCRT01
002400 03  TAR-DURACION               PIC S9(3)V9(2).                   PRCRT01
002500 03  TAR-DURACION-MAX           PIC S9(3)V9(2).                   PRCRT01
002600 03  TAR-DURACION-MIN           PIC S9(3)V9(2).                   PRCRT01
002700 03  TAR-INDICADORES.                                             PRCRT01
002800     05  TAR-IND-SIN-DEPEND     PIC 9(01) VALUE 0.                PRCRT01
002900         88  SIN-DEPENDENCIAS            VALUE 1.                 PRCRT01
003000     05  TAR-IND-TIENE-MIN      PIC 9(01) VALUE 0.                PRCRT01
003100         88  TIENE-MIN-DURACION          VALUE 1.                 PRCRT01
003200     05  TAR-IND-TIENE-MAX      PIC 9(01) VALUE 0.                PRCRT01
003300         88  TIENE-MAX-DURACION          VALUE 1.                 PRCRT01
003400     05  TAR-IND-RESUELTO-NOM   PIC 9(01) VALUE 0.                PRCRT01
003500         88  RESUELTO-NOMINAL            VALUE 1.                 PRCRT01
003600     05  TAR-IND-RESUELTO-MAX   PIC 9(01) VALUE 0.                PRCRT01
003700         88  RESUELTO-MAX                VALUE 1.                 PRCRT01
003800     05  TAR-IND-RESUELTO-MIN   PIC 9(01) VALUE 0.                PRCRT01
003900         88  RESUELTO-MIN                VALUE 1.                 PRCRT01
004000     05  FILLER                 PIC X(02).                        PRCRT01
004100*------------------------------------------------------------------PRCRT01
004200*    FECHAS DEL ESCENARIO NOMINAL (DURACION NORMAL DE LA TAREA)   PRCRT01
004300*------------------------------------------------------------------PRCRT01
004400 03  TAR-FECHAS-NOMINAL.                                          PRCRT01
004500     05  TAR-INICIO-NOM.                                          PRCRT01
004600         07  TAR-INICIO-NOM-ANIO    PIC 9(04).                    PRCRT01
004700         07  TAR-INICIO-NOM-MES     PIC 9(02).                    PRCRT01
004800         07  TAR-INICIO-NOM-DIA     PIC 9(02).                    PRCRT01
004900     05  TAR-INICIO-NOM-HORA    PIC 9(04) COMP.                   PRCRT01
005000     05  TAR-FIN-NOM.                                             PRCRT01
005100         07  TAR-FIN-NOM-ANIO       PIC 9(04).                    PRCRT01
005200         07  TAR-FIN-NOM-MES        PIC 9(02).                    PRCRT01
005300         07  TAR-FIN-NOM-DIA        PIC 9(02).                    PRCRT01
005400     05  TAR-FIN-NOM-HORA       PIC 9(04) COMP.                   PRCRT01
005500     05  TAR-FIN-NOM-SERIAL     PIC 9(08) COMP.                   PRCRT01
005600 03  TAR-INICIO-NOM-N REDEFINES TAR-INICIO-NOM PIC 9(08).         PRCRT01
005700 03  TAR-FIN-NOM-N    REDEFINES TAR-FIN-NOM    PIC 9(08).         PRCRT01
005800*------------------------------------------------------------------PRCRT01
005900*    FECHAS DEL ESCENARIO MAXIMO (DURACION PESIMISTA)             PRCRT01
006000*------------------------------------------------------------------PRCRT01
006100 03  TAR-FECHAS-MAX.                                              PRCRT01
006200     05  TAR-INICIO-MAX.                                          PRCRT01
006300         07  TAR-INICIO-MAX-ANIO    PIC 9(04).                    PRCRT01
006400         07  TAR-INICIO-MAX-MES     PIC 9(02).                    PRCRT01
006500         07  TAR-INICIO-MAX-DIA     PIC 9(02).                    PRCRT01
006600     05  TAR-INICIO-MAX-HORA    PIC 9(04) COMP.                   PRCRT01
006700     05  TAR-FIN-MAX.                                             PRCRT01
006800         07  TAR-FIN-MAX-ANIO       PIC 9(04).                    PRCRT01
006900         07  TAR-FIN-MAX-MES        PIC 9(02).                    PRCRT01
007000         07  TAR-FIN-MAX-DIA        PIC 9(02).                    PRCRT01
007100     05  TAR-FIN-MAX-HORA       PIC 9(04) COMP.                   PRCRT01
007200     05  TAR-FIN-MAX-SERIAL     PIC 9(08) COMP.                   PRCRT01
007300 03  TAR-INICIO-MAX-N REDEFINES TAR-INICIO-MAX PIC 9(08).         PRCRT01
007400 03  TAR-FIN-MAX-N    REDEFINES TAR-FIN-MAX    PIC 9(08).         PRCRT01
007500*------------------------------------------------------------------PRCRT01
007600*    FECHAS DEL ESCENARIO MINIMO (DURACION OPTIMISTA)             PRCRT01
007700*------------------------------------------------------------------PRCRT01
007800 03  TAR-FECHAS-MIN.                                              PRCRT01
007900     05  TAR-INICIO-MIN.                                          PRCRT01
008000         07  TAR-INICIO-MIN-ANIO    PIC 9(04).                    PRCRT01
008100         07  TAR-INICIO-MIN-MES     PIC 9(02).                    PRCRT01
008200         07  TAR-INICIO-MIN-DIA     PIC 9(02).                    PRCRT01
008300     05  TAR-INICIO-MIN-HORA    PIC 9(04) COMP.                   PRCRT01
008400     05  TAR-FIN-MIN.                                             PRCRT01
008500         07  TAR-FIN-MIN-ANIO       PIC 9(04).                    PRCRT01
008600         07  TAR-FIN-MIN-MES        PIC 9(02).                    PRCRT01
008700         07  TAR-FIN-MIN-DIA        PIC 9(02).                    PRCRT01
008800     05  TAR-FIN-MIN-HORA       PIC 9(04) COMP.                   PRCRT01
008900     05  TAR-FIN-MIN-SERIAL     PIC 9(08) COMP.                   PRCRT01
009000 03  TAR-INICIO-MIN-N REDEFINES TAR-INICIO-MIN PIC 9(08).         PRCRT01
009100 03  TAR-FIN-MIN-N    REDEFINES TAR-FIN-MIN    PIC 9(08).         PRCRT01
009200 03  FILLER                     PIC X(10).                        PRCRT01
