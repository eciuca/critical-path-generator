000100******************************************************************PRCRT02
000200*                                                                *PRCRT02
000300*    C O P Y   P R C R T 0 2                                     *PRCRT02
000400*    APLICACION  : PROYECTOS - RUTA CRITICA                      *PRCRT02
000500*    DESCRIPCION : AREA DE EDICION DEL RENGLON DE SALIDA DE      *PRCRT02
000600*                  RESULT.CSV. SE ARMA CAMPO POR CAMPO, CADA     *PRCRT02
000700*                  UNO ENTRE COMILLAS, Y LUEGO SE CONCATENA EN   *PRCRT02
000800*                  REG-TASKOUT SEPARADO POR COMAS.                PRCRT02
000900*    USADO EN    : RC1RUTA1, PARRAFO 610-FORMATEA-REGISTRO-SALIDA*PRCRT02
001000*-----------------------------------------------------------------PRCRT02
001100*    NOTA IMPORTANTE SOBRE LOS INDICADORES DE IMPRESION:          PRCRT02
001200*    EL PAR SAL-MAX-INICIO/SAL-MAX-FIN SE IMPRIME CUANDO LA       PRCRT02
001300*    TAREA TRAE DURACION MINIMA (TIENE-MIN-DURACION), Y EL PAR    PRCRT02
001400*    SAL-MIN-INICIO/SAL-MIN-FIN SE IMPRIME CUANDO LA TAREA TRAE   PRCRT02
001500*    DURACION MAXIMA (TIENE-MAX-DURACION). PARECE UN CRUCE DE     PRCRT02
001600*    NOMBRES PERO ASI TRABAJA EL PROGRAMA DESDE SU ORIGEN, Y      PRCRT02
001700*    ASI QUEDA CONFIRMADO EN LAS PRUEBAS DE AMBIENTE - NO TOCAR.  PRCRT02
001800*    (EEDR, TKT-5519)                                             PRCRT02
001900*    SAL-LINEA-ARMADA SE AMPLIA A 246 POSICIONES (ANTES 180):     PRCRT02
002000*    CON AMBOS PARES MIN/MAX Y UNA LISTA LARGA DE DEPENDENCIAS    PRCRT02
002100*    EL RENGLON ARMADO SUPERABA LAS 180 POSICIONES Y SE PERDIA    PRCRT02
002200*    LA COMILLA DE CIERRE AL ESCRIBIR (EEDR, TKT-5719).           PRCRT02
002300******************************************************************PRCRT02
002400 03  SAL-CAMPOS-COPIADOS.                                         PRCRT02
002500     05  SAL-TASK-ID            PIC X(10).                        PRCRT02
002600     05  SAL-DEPENDENCIAS       PIC X(80).                        PRCRT02
002700     05  SAL-DURACION           PIC X(12).                        PRCRT02
002800 03  SAL-FECHAS-NOMINAL.                                          PRCRT02
002900     05  SAL-START-DATE         PIC X(10).                        PRCRT02
003000     05  SAL-END-DATE           PIC X(10).                        PRCRT02
003100 03  SAL-INDICADORES-IMPRESION.                                   PRCRT02
003200     05  SAL-IMPRIME-MAX        PIC 9(01) VALUE 0.                PRCRT02
003300         88  IMPRIME-PAR-MAX              VALUE 1.                PRCRT02
003400     05  SAL-IMPRIME-MIN        PIC 9(01) VALUE 0.                PRCRT02
003500         88  IMPRIME-PAR-MIN              VALUE 1.                PRCRT02
003600     05  FILLER                 PIC X(06).                        PRCRT02
003700 03  SAL-FECHAS-MAX.                                              PRCRT02
003800     05  SAL-MAX-START-DATE     PIC X(10).                        PRCRT02
003900     05  SAL-MAX-END-DATE       PIC X(10).                        PRCRT02
004000 03  SAL-FECHAS-MIN.                                              PRCRT02
004100     05  SAL-MIN-START-DATE     PIC X(10).                        PRCRT02
004200     05  SAL-MIN-END-DATE       PIC X(10).                        PRCRT02
004300 03  SAL-LINEA-ARMADA          PIC X(246) VALUE SPACES.           PRCRT02
004400 03  SAL-LINEA-ARMADA-LARGO    PIC 9(04) COMP VALUE 0.            PRCRT02
004500 03  FILLER                    PIC X(08).                         PRCRT02
