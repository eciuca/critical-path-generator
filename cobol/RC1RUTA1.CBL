000100******************************************************************
000200* FECHA       : 12/03/1985                                       *
000300* PROGRAMADOR : RAUL BARILLAS GUZMAN (RBG)                       *
000400* APLICACION  : PROYECTOS - RUTA CRITICA                         *
000500* PROGRAMA    : RC1RUTA1                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : LEE EL CATALOGO DE TAREAS DE UN PROYECTO DESDE   *
000800*             : TASKIN (TASK-ID, DEPENDENCIAS Y DURACION EN      *
000900*             : HOMBRES-DIA), RESUELVE LA RED DE DEPENDENCIAS EN *
001000*             : MEMORIA HASTA PUNTO FIJO, Y CALCULA FECHA DE     *
001100*             : INICIO Y DE FIN DE CADA TAREA BAJO TRES          *
001200*             : ESCENARIOS: DURACION NOMINAL, MINIMA Y MAXIMA,   *
001300*             : SALTANDOSE SABADOS Y DOMINGOS COMO TIEMPO NO     *
001400*             : LABORABLE.                                       *
001500* ARCHIVOS    : TASKIN=C, TASKOUT=A, WORKSORT=C                  *
001600* ACCION (ES) : UNICA - CALCULO DE RUTA CRITICA DEL PROYECTO     *
001700* PROGRAMA(S) : NINGUNO                                          *
001800* INSTALADO   : 12/03/1985                                       *
001900* BPM/RATIONAL: 119042                                           *
002000* NOMBRE      : CALCULO DE RUTA CRITICA DE PROYECTOS             *
002100******************************************************************
002200*----------------------------------------------------------------*
002300* HISTORIAL DE CAMBIOS                                           *
002400*----------------------------------------------------------------*
002500* FECHA      PROG  TICKET    DESCRIPCION                         *
002600*----------------------------------------------------------------*
002700* 12/03/1985 RBG   ---       PRIMERA VERSION. UN SOLO ESCENARIO  *
002800*                            (DURACION NOMINAL), ANCLA DE        *
002900*                            PROYECTO FIJA POR RECOMPILACION.    *
003000* 08/11/1987 RBG   ---       SE AGREGA EL CATALOGO "TODAS"       *
003100*                            (DEPENDENCIAS = "all") PARA TAREAS  *
003200*                            QUE DEPENDEN DE TODO EL PROYECTO.   *
003300* 22/04/1991 CQX   SR-0219   SE AGREGAN ESCENARIOS MINIMO Y      *
003400*                            MAXIMO DE DURACION (OPTIMISTA /     *
003500*                            PESIMISTA) POR SOLICITUD DE         *
003600*                            PLANIFICACION DE PROYECTOS.         *
003700* 14/09/1994 CQX   SR-0388   CORRIGE CICLO DE PASO 2: SE VOLVIA  *
003800*                            A CALCULAR UNA TAREA YA RESUELTA    *
003900*                            SI APARECIA DOS VECES EN TASKIN.    *
004000* 03/12/1998 HBQ   Y2K-0041  FECHAS AMPLIADAS DE AAMMDD (6 DIG.) *
004100*                            A CCYYMMDD (8 DIG.) EN TODA LA      *
004200*                            TABLA DE TAREAS Y EN EL RENGLON DE  *
004300*                            SALIDA. VER TAR-INICIO-NOM Y        *
004400*                            SAL-START-DATE.                     *
004500* 17/02/1999 HBQ   Y2K-0041  PRUEBAS DE FRONTERA DE SIGLO SOBRE  *
004600*                            LA RUTINA DE SERIAL JULIANO; SIN    *
004700*                            HALLAZGOS, SE CIERRA EL TICKET.     *
004800* 25/06/2003 JLP   SR-0740   SE ELIMINA LA DEPENDENCIA DEL       *
004900*                            UTILITARIO DE FECHAS DE PLANILLA;   *
005000*                            RUTINA DE SERIAL JULIANO QUEDA      *
005100*                            AUTOCONTENIDA EN ESTE PROGRAMA.     *
005200* 19/05/2009 JLP   SR-1122   SE AGREGA EL PASO DE ORDENAMIENTO   *
005300*                            FINAL POR WORKSORT (ANTES SE        *
005400*                            ESCRIBIA EN EL ORDEN DE LECTURA).   *
005500* 09/08/2015 DCM   SR-1876   AJUSTE AL MENSAJE DE ESTADISTICAS;  *
005600*                            SE AGREGA CONTEO DE TAREAS SIN      *
005700*                            DEPENDENCIAS AL CIERRE.             *
005800* 14/11/2022 EEDR  TKT-5501  SE REHOSPEDA EL PROGRAMA SOBRE EL   *
005900*                            COPY PRCRT01 (ANTES LOS CAMPOS DE   *
006000*                            LA TABLA ESTABAN EN LINEA); SE      *
006100*                            AGREGAN LOS COPY PRCRT02 Y PRCRT03. *
006200* 20/01/2024 EEDR  TKT-5519  SE AGREGAN LOS INDICADORES DE       *
006300*                            "RESUELTO POR ESCENARIO" PORQUE EL  *
006400*                            AUDITOR DE SISTEMAS PIDIO PODER     *
006500*                            DISTINGUIR UNA TAREA SIN ESCENARIO  *
006600*                            MAXIMO DE UNA TODAVIA NO RESUELTA.  *
006700* 03/05/2024 EEDR  TKT-5519  SE CONFIRMA Y SE DOCUMENTA EL CRUCE *
006800*                            DE NOMBRES ENTRE TIENE-MIN/IMPRIME- *
006900*                            MAX Y TIENE-MAX/IMPRIME-MIN (VER    *
007000*                            COPY PRCRT02) - NO SE CORRIGE, ASI  *
007100*                            LO VALIDO PLANIFICACION DE PROY.    *
007200* 18/02/2025 EEDR  TKT-5702  SE INTEGRA EL DIAGNOSTICO DE        *
007300*                            APERTURA DE ARCHIVOS (CALL          *
007400*                            'DEBD1R00') EN TASKIN/TASKOUT, Y    *
007500*                            LA ANCLA DEL PROYECTO PASA A        *
007600*                            LEERSE POR TARJETA DE PARAMETROS    *
007700*                            (SYSIN) EN VEZ DE QUEDAR FIJA POR   *
007800*                            RECOMPILACION.                      *
007900* 02/06/2025 EEDR  TKT-5719  SE AMPLIA EL RENGLON DE TASKOUT A   *
008000*                            250 POSICIONES; CON AMBOS PARES     *
008100*                            MIN/MAX Y DEPENDENCIAS LARGAS EL    *
008200*                            RENGLON ARMADO SUPERABA LAS 180     *
008300*                            POSICIONES ANTERIORES Y SE PERDIA   *
008400*                            LA COMILLA DE CIERRE.               *
008500* 09/08/2026 EEDR  TKT-5731  CORRIGE MOVE ILEGAL DE UN NIVEL 88  *
008600*                            EN 610 (SE CAMBIA A IF/SET); PARTE  *
008700*                            LA LISTA DE DEPENDENCIAS CARACTER   *
008800*                            POR CARACTER PARA RECORRER LAS 999  *
008900*                            CASILLAS (ANTES SOLO 10) Y PARA     *
009000*                            DESCARTAR ESPACIOS A LA IZQUIERDA   *
009100*                            DE CADA TASK-ID DEPENDIENTE.        *
009200******************************************************************
009300 IDENTIFICATION DIVISION.                                         
009400 PROGRAM-ID.                     RC1RUTA1.                        
009500 AUTHOR.                         RAUL BARILLAS GUZMAN.            
009600 INSTALLATION.                   BANCO - DEPTO. SISTEMAS.         
009700 DATE-WRITTEN.                   12/03/1985.                      
009800 DATE-COMPILED.                                                   
009900 SECURITY.                       CONFIDENCIAL - USO INTERNO.      
010000*                                                                 
010100 ENVIRONMENT DIVISION.                                            
010200 CONFIGURATION SECTION.                                           
010300 SOURCE-COMPUTER.                IBM-370.                         
010400 OBJECT-COMPUTER.                IBM-370.                         
010500 SPECIAL-NAMES.                                                   
010600     C01 IS TOP-OF-FORM                                           
010700     CLASS DIGITOS    IS "0123456789"                             
010800     CLASS MAYUSCULAS IS "ABCDEFGHIJKLMNOPQRSTUVWXYZ"             
010900     UPSI-0 IS SW-CORRIDA-DE-PRUEBA.                              
011000 INPUT-OUTPUT SECTION.                                            
011100 FILE-CONTROL.                                                    
011200*----------------------------------------------------------------*
011300*              A R C H I V O S   D E   E N T R A D A             *
011400*----------------------------------------------------------------*
011500     SELECT TASKIN  ASSIGN   TO TASKIN                            
011600            ORGANIZATION     IS LINE SEQUENTIAL                   
011700            FILE STATUS      IS FS-TASKIN FSE-TASKIN.             
011800*----------------------------------------------------------------*
011900*              A R C H I V O S   D E   S A L I D A               *
012000*----------------------------------------------------------------*
012100     SELECT TASKOUT ASSIGN   TO TASKOUT                           
012200            ORGANIZATION     IS LINE SEQUENTIAL                   
012300            FILE STATUS      IS FS-TASKOUT FSE-TASKOUT.           
012400*----------------------------------------------------------------*
012500*        A R C H I V O   D E   T R A B A J O   ( S O R T )       *
012600*----------------------------------------------------------------*
012700     SELECT WORKSORT ASSIGN  TO SORTWK1.                          
012800*                                                                 
012900 DATA DIVISION.                                                   
013000 FILE SECTION.                                                    
013100******************************************************************
013200*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
013300******************************************************************
013400*   CATALOGO DE TAREAS DEL PROYECTO, UN RENGLON CSV POR TAREA.    
013500 FD  TASKIN                                                       
013600     RECORD CONTAINS 1 TO 200 CHARACTERS.                         
013700 01  REG-TASKIN.                                                  
013800     02  REG-TASKIN-TEXTO        PIC X(196).                      
013900     02  FILLER                  PIC X(04).                       
014000*   RESULTADO DE LA RUTA CRITICA, UN RENGLON CSV POR TAREA.       
014100 FD  TASKOUT                                                      
014200     RECORD CONTAINS 1 TO 250 CHARACTERS.                         
014300 01  REG-TASKOUT.                                                 
014400     02  REG-TASKOUT-TEXTO       PIC X(246).                      
014500     02  FILLER                  PIC X(04).                       
014600*   ARCHIVO DE TRABAJO PARA EL ORDENAMIENTO FINAL POR TASK-ID.    
014700 SD  WORKSORT.                                                    
014800 01  REG-WORKSORT.                                                
014900     02  WSR-TASK-ID-N           PIC 9(08) COMP.                  
015000     02  WSR-INDICE-TABLA        PIC 9(04) COMP.                  
015100     02  FILLER                  PIC X(04).                       
015200 WORKING-STORAGE SECTION.                                         
015300******************************************************************
015400*         INDICADORES SUELTOS DE CONTROL DE APERTURA             *
015500******************************************************************
015600 77  WKS-SW-ERROR-APERTURA      PIC 9(01) VALUE 0.                
015700     88  HUBO-ERROR-APERTURA            VALUE 1.                  
015800 77  WKS-ARCHIVO-CON-ERROR      PIC X(08) VALUE SPACES.           
015900******************************************************************
016000*           RECURSOS DE FILE STATUS                              *
016100*           (FSE- Y CALL 'DEBD1R00' - VER TKT-5702, 2025)        *
016200******************************************************************
016300 01  WKS-ESTADOS-ARCHIVO.                                         
016400     02  FS-TASKIN               PIC 9(02) VALUE ZEROES.          
016500     02  FSE-TASKIN.                                              
016600         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.        
016700         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.        
016800         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.        
016900     02  FS-TASKOUT              PIC 9(02) VALUE ZEROES.          
017000     02  FSE-TASKOUT.                                             
017100         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.        
017200         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.        
017300         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.        
017400     02  PROGRAMA                PIC X(08) VALUE SPACES.          
017500     02  ARCHIVO                 PIC X(08) VALUE SPACES.          
017600     02  ACCION                  PIC X(10) VALUE SPACES.          
017700     02  LLAVE                   PIC X(32) VALUE SPACES.          
017800     02  FILLER                  PIC X(04).                       
017900******************************************************************
018000*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
018100******************************************************************
018200 01  WKS-CAMPOS-DE-TRABAJO.                                       
018300     02  WKS-PROGRAMA            PIC X(08) VALUE "RC1RUTA1".      
018400     02  WKS-MASK                PIC Z,ZZZ,ZZ9.                   
018500*--> ANCLA DEL PROYECTO - PARAMETRO DE LOTE, TARJETA SYSIN (VER   
018600*    FECHA-ANCLA-PARM Y 100-ABRE-ARCHIVOS). YA NO SE FIJA POR     
018700*    RECOMPILACION COMO EN EL HISTORIAL DE 1985 (TKT-5702).       
018800     02  WKS-FECHA-ANCLA-PROYECTO PIC 9(08) VALUE ZEROES.         
018900     02  WKS-ANCLA-SERIAL        PIC 9(08) COMP VALUE 0.          
019000     02  FILLER                  PIC X(04).                       
019100*--> TARJETA DE PARAMETROS DE LOTE (SYSIN) - TKT-5702.            
019200     02  FECHAS-PARM.                                             
019300         04  FECHA-ANCLA-PARM    PIC 9(08).                       
019400         04  FILLER              PIC X(72).                       
019500******************************************************************
019600*              TABLA DE TAREAS DEL PROYECTO (EN MEMORIA)         *
019700******************************************************************
019800 01  WKS-TABLA-TAREAS.                                            
019900     02  WKS-NUM-TAREAS          PIC 9(04) COMP VALUE 0.          
020000     02  WKS-TAREA OCCURS 1 TO 2000 TIMES                         
020100                   DEPENDING ON WKS-NUM-TAREAS                    
020200                   INDEXED BY WKS-IX, WKS-JX.                     
020300         COPY PRCRT01.                                            
020400******************************************************************
020500*              AREA DE LECTURA / PARTICION DE CSV                *
020600******************************************************************
020700 01  WKS-LINEA-CSV.                                               
020800     COPY PRCRT03.                                                
020900******************************************************************
021000*              AREA DE EDICION DEL RENGLON DE SALIDA             *
021100******************************************************************
021200 01  WKS-LINEA-SALIDA.                                            
021300     COPY PRCRT02.                                                
021400******************************************************************
021500*        TABLA DE DEPENDENCIAS DE LA TAREA QUE SE RESUELVE       *
021600******************************************************************
021700 01  WKS-LISTA-DEPENDENCIAS.                                      
021800*    WKS-NUM-DEPENDENCIAS A 9(03) PORQUE LA TABLA TRAE 999       *
021900*    CASILLAS; EN 9(02) SE TRUNCABA AL LLEGAR A 99 (TKT-5731).   *
022000     02  WKS-NUM-DEPENDENCIAS    PIC 9(03) COMP VALUE 0.          
022100     02  WKS-DEPENDENCIA OCCURS 999 TIMES PIC X(10).              
022200     02  WKS-POS-DEPEND          PIC 9(02) COMP VALUE 0.          
022300     02  WKS-CARACTER-DEP        PIC X(01) VALUE SPACE.           
022400     02  FILLER                  PIC X(04).                       
022500******************************************************************
022600*              RECURSOS DE LA RUTINA DE FECHAS                   *
022700******************************************************************
022800 01  WKS-CALCULO-FECHA.                                           
022900*--> ENTRADA DE 500-CALCULA-FECHA-FIN                             
023000     02  WKS-DUR-ENTRADA         PIC S9(3)V9(2).                  
023100     02  WKS-DIA-INICIO-SERIAL   PIC 9(08) COMP.                  
023200     02  WKS-HORA-INICIO         PIC 9(04) COMP.                  
023300*--> SALIDA DE 500-CALCULA-FECHA-FIN                              
023400     02  WKS-DIA-FIN-SERIAL      PIC 9(08) COMP.                  
023500     02  WKS-HORA-FIN            PIC 9(04) COMP.                  
023600*--> VARIABLES DE TRABAJO DEL CALCULO                             
023700     02  WKS-HORAS-DURACION      PIC S9(07) COMP.                 
023800     02  WKS-PERIODOS-FINDE      PIC S9(05) COMP.                 
023900     02  WKS-DIV-TEMPORAL        PIC S9(09) COMP.                 
024000     02  WKS-TOTAL-HORAS         PIC S9(09) COMP.                 
024100     02  WKS-DIAS-EXTRA          PIC S9(09) COMP.                 
024200     02  WKS-DIA-PROVISIONAL     PIC 9(08) COMP.                  
024300     02  WKS-OFFSET-SEMANA       PIC 9(04) COMP.                  
024400     02  WKS-DIA-DE-SEMANA       PIC 9(01) COMP.                  
024500     02  FILLER                  PIC X(04).                       
024600******************************************************************
024700*          RECURSOS DE LA RUTINA DE SERIAL JULIANO               *
024800******************************************************************
024900 01  WKS-CALCULO-SERIAL.                                          
025000*--> FECHA-A-SERIAL: ENTRADA Y SALIDA                             
025100     02  WKS-FDS-ANIO            PIC 9(04).                       
025200     02  WKS-FDS-MES             PIC 9(02).                       
025300     02  WKS-FDS-DIA             PIC 9(02).                       
025400     02  WKS-FDS-SERIAL          PIC 9(08) COMP.                  
025500*--> SERIAL-A-FECHA: ENTRADA Y SALIDA (REUTILIZA LOS DE ARRIBA)   
025600     02  WKS-SDF-RESTANTE        PIC S9(09) COMP.                 
025700     02  WKS-SDF-ANIO-TMP        PIC 9(04) COMP.                  
025800     02  WKS-SDF-MES-TMP         PIC 9(02) COMP.                  
025900     02  WKS-SDF-DIAS-DEL-ANIO   PIC 9(04) COMP.                  
026000     02  WKS-SDF-DIAS-DEL-MES    PIC 9(02) COMP.                  
026100     02  WKS-SDF-SIGUE-SW        PIC 9(01) VALUE 1.               
026200         88  SIGUE-RESTANDO                VALUE 1.               
026300*--> RESIDUOS DE DIVISIONES ENTERAS (SIN FUNCTION MOD)            
026400     02  WKS-RES-DIV4            PIC 9(04) COMP.                  
026500     02  WKS-RES-DIV100          PIC 9(04) COMP.                  
026600     02  WKS-RES-DIV400          PIC 9(04) COMP.                  
026700     02  WKS-COCIENTE            PIC 9(09) COMP.                  
026800     02  WKS-ES-BISIESTO         PIC 9(01) COMP.                  
026900         88  ANIO-BISIESTO                 VALUE 1.               
027000     02  FILLER                  PIC X(04).                       
027100*--> TABLA DE DIAS POR MES (FEBRERO EN POSICION 2 SE AJUSTA      *
027200*    APARTE CUANDO EL ANIO ES BISIESTO - MISMA IDEA QUE LA       *
027300*    TABLA-DIAS / DIA-FIN-MES DE LOS PROGRAMAS DE TARJETA).      *
027400 01  TABLA-DIAS-DEL-MES.                                          
027500     02  FILLER PIC X(24) VALUE "312831303130313130313031".       
027600 01  DIAS-POR-MES REDEFINES TABLA-DIAS-DEL-MES.                   
027700     02  DIAS-EN-MES   PIC 99 OCCURS 12 TIMES.                    
027800******************************************************************
027900*              RECURSOS DEL PARSEO DE UN NUMERO DECIMAL          *
028000******************************************************************
028100 01  WKS-CONVIERTE-DECIMAL.                                       
028200     02  WKS-CVD-SIGNO           PIC S9(01) COMP VALUE 1.         
028300     02  WKS-CVD-ENTERO          PIC 9(05) COMP VALUE 0.          
028400     02  WKS-CVD-DECIMAL         PIC 9(02) COMP VALUE 0.          
028500     02  WKS-CVD-CUENTA-DEC      PIC 9(01) COMP VALUE 0.          
028600     02  WKS-CVD-EN-DECIMALES    PIC 9(01) COMP VALUE 0.          
028700     02  WKS-CVD-TEXTO           PIC X(12) VALUE SPACES.          
028800     02  WKS-CVD-VALOR-SALIDA    PIC S9(3)V9(2).                  
028900     02  WKS-CVD-UN-DIGITO       PIC 9(01).                       
029000     02  FILLER                  PIC X(04).                       
029100******************************************************************
029200*              RECURSOS DE BUSQUEDA Y CONTROL DE CICLO           *
029300******************************************************************
029400 01  WKS-CONTROL-CICLO.                                           
029500     02  WKS-TAREAS-PENDIENTES   PIC 9(04) COMP VALUE 0.          
029600     02  WKS-RESUELTAS-EN-RONDA  PIC 9(04) COMP VALUE 0.          
029700     02  WKS-TODAS-LISTAS-SW     PIC 9(01) VALUE 0.               
029800         88  TODAS-LAS-DEPENDENCIAS-LISTAS    VALUE 1.            
029900     02  WKS-ENCONTRADA-SW       PIC 9(01) VALUE 0.               
030000         88  TAREA-ENCONTRADA                 VALUE 1.            
030100     02  WKS-INDICE-ENCONTRADA   PIC 9(04) COMP VALUE 0.          
030200     02  WKS-ES-DEPENDENCIA-ALL  PIC 9(01) VALUE 0.               
030300         88  DEPENDENCIA-ES-ALL            VALUE 1.               
030400     02  FILLER                  PIC X(04).                       
030500******************************************************************
030600*              CONTADORES ESTADISTICOS DE CIERRE                * 
030700******************************************************************
030800 01  WKS-ESTADISTICAS.                                            
030900     02  WKS-TOTAL-LEIDAS        PIC 9(07) COMP VALUE 0.          
031000     02  WKS-TOTAL-SIN-DEPEND    PIC 9(07) COMP VALUE 0.          
031100     02  WKS-TOTAL-ESCRITAS      PIC 9(07) COMP VALUE 0.          
031200     02  FILLER                  PIC X(04).                       
031300******************************************************************
031400PROCEDURE DIVISION.                                               
031500******************************************************************
031600*               S E C C I O N    P R I N C I P A L               *
031700******************************************************************
031800 000-PRINCIPAL SECTION.                                           
031900     PERFORM 100-ABRE-ARCHIVOS THRU 100-ABRE-ARCHIVOS-E           
032000     IF HUBO-ERROR-APERTURA                                       
032100        GO TO 999-ABORTA-POR-ERROR                                
032200     END-IF                                                       
032300     PERFORM 200-LEE-ARCHIVO-ENTRADA                              
032400             THRU 200-LEE-ARCHIVO-ENTRADA-E                       
032500     PERFORM 300-PROCESA-SIN-DEPENDENCIAS                         
032600             THRU 300-PROCESA-SIN-DEPENDENCIAS-E                  
032700     PERFORM 400-PROCESA-CON-DEPENDENCIAS                         
032800             THRU 400-PROCESA-CON-DEPENDENCIAS-E                  
032900             UNTIL WKS-TAREAS-PENDIENTES = 0                      
033000     PERFORM 600-ORDENA-Y-ESCRIBE THRU 600-ORDENA-Y-ESCRIBE-E     
033100     PERFORM 800-ESTADISTICAS THRU 800-ESTADISTICAS-E             
033200     PERFORM 700-CIERRA-ARCHIVOS THRU 700-CIERRA-ARCHIVOS-E       
033300     STOP RUN.                                                    
033400 000-PRINCIPAL-E. EXIT.                                           
033500                                                                  
033600******************************************************************
033700*                 A P E R T U R A   D E   A R C H I V O S        *
033800******************************************************************
033900 100-ABRE-ARCHIVOS SECTION.                                       
034000     ACCEPT FECHAS-PARM  FROM SYSIN                               
034100     MOVE   FECHA-ANCLA-PARM TO WKS-FECHA-ANCLA-PROYECTO          
034200     MOVE   'RC1RUTA1'  TO   PROGRAMA                             
034300     OPEN INPUT  TASKIN                                           
034400          OUTPUT TASKOUT                                          
034500     IF FS-TASKIN NOT EQUAL 0                                     
034600        MOVE 'OPEN'     TO    ACCION                              
034700        MOVE SPACES     TO    LLAVE                               
034800        MOVE 'TASKIN'   TO    ARCHIVO                             
034900        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,   
035000                              FS-TASKIN, FSE-TASKIN               
035100        MOVE 1          TO    WKS-SW-ERROR-APERTURA               
035200        MOVE 'TASKIN'   TO    WKS-ARCHIVO-CON-ERROR               
035300        GO TO 100-ABRE-ARCHIVOS-E                                 
035400     END-IF                                                       
035500     IF FS-TASKOUT NOT EQUAL 0                                    
035600        MOVE 'OPEN'     TO    ACCION                              
035700        MOVE SPACES     TO    LLAVE                               
035800        MOVE 'TASKOUT'  TO    ARCHIVO                             
035900        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,   
036000                              FS-TASKOUT, FSE-TASKOUT             
036100        MOVE 1          TO    WKS-SW-ERROR-APERTURA               
036200        MOVE 'TASKOUT'  TO    WKS-ARCHIVO-CON-ERROR               
036300        GO TO 100-ABRE-ARCHIVOS-E                                 
036400     END-IF.                                                      
036500 100-ABRE-ARCHIVOS-E. EXIT.                                       
036600                                                                  
036700******************************************************************
036800*      L E C T U R A   D E L   C A T A L O G O   D E   T A R E A S
036900******************************************************************
037000*    LA PRIMERA LINEA ES EL ENCABEZADO: SE PASA DIRECTO A        *
037100*    TASKOUT AGREGANDO LAS DOS COLUMNAS CALCULADAS.              *
037200 200-LEE-ARCHIVO-ENTRADA SECTION.                                 
037300     READ TASKIN INTO ENT-LINEA-ENTRADA                           
037400       AT END                                                     
037500          DISPLAY ">>> TASKIN LLEGO VACIO <<<" UPON CONSOLE       
037600          GO TO 200-LEE-ARCHIVO-ENTRADA-E                         
037700     END-READ                                                     
037800     PERFORM 205-ESCRIBE-ENCABEZADO                               
037900             THRU 205-ESCRIBE-ENCABEZADO-E                        
038000     PERFORM 230-LEE-UN-RENGLON THRU 230-LEE-UN-RENGLON-E         
038100             UNTIL FS-TASKIN NOT = 0.                             
038200 200-LEE-ARCHIVO-ENTRADA-E. EXIT.                                 
038300                                                                  
038400 205-ESCRIBE-ENCABEZADO SECTION.                                  
038500     MOVE 200 TO ENT-LARGO-LINEA                                  
038600     PERFORM 206-BUSCA-FIN-DE-LINEA                               
038700             WITH TEST AFTER                                      
038800             VARYING ENT-LARGO-LINEA FROM 200 BY -1               
038900             UNTIL ENT-LARGO-LINEA = 1                            
039000                OR ENT-UN-CARACTER NOT = SPACE                    
039100     STRING ENT-LINEA-ENTRADA (1:ENT-LARGO-LINEA)                 
039200            ',"start-date","end-date"'                            
039300            DELIMITED BY SIZE                                     
039400            INTO REG-TASKOUT                                      
039500     END-STRING                                                   
039600     WRITE REG-TASKOUT.                                           
039700 205-ESCRIBE-ENCABEZADO-E. EXIT.                                  
039800                                                                  
039900 206-BUSCA-FIN-DE-LINEA SECTION.                                  
040000     MOVE ENT-LINEA-ENTRADA (ENT-LARGO-LINEA:1) TO ENT-UN-CARACTER
040100 206-BUSCA-FIN-DE-LINEA-E. EXIT.                                  
040200                                                                  
040300 230-LEE-UN-RENGLON SECTION.                                      
040400     READ TASKIN INTO ENT-LINEA-ENTRADA                           
040500       AT END                                                     
040600          CONTINUE                                                
040700       NOT AT END                                                 
040800          ADD 1 TO WKS-TOTAL-LEIDAS                               
040900          PERFORM 210-PARTE-REGISTRO-CSV                          
041000          PERFORM 220-CARGA-TAREA                                 
041100     END-READ.                                                    
041200 230-LEE-UN-RENGLON-E. EXIT.                                      
041300                                                                  
041400******************************************************************
041500*     P A R T E   U N   R E N G L O N   C S V   E N   C A M P O S 
041600******************************************************************
041700*    RESPETA COMILLAS: UNA COMA DENTRO DE COMILLAS NO PARTE      *
041800*    EL CAMPO (EL CAMPO DE DEPENDENCIAS PUEDE VENIR ASI          *
041900*    CUANDO TRAE VARIOS TASK-ID SEPARADOS POR COMA DENTRO        *
042000*    DE UN SOLO CAMPO).                                          *
042100 210-PARTE-REGISTRO-CSV SECTION.                                  
042200     MOVE SPACES         TO ENT-CAMPO (1) ENT-CAMPO (2)           
042300                             ENT-CAMPO (3) ENT-CAMPO (4)          
042400                             ENT-CAMPO (5)                        
042500     MOVE 0              TO ENT-EN-COMILLAS                       
042600     MOVE 1              TO ENT-INDICE-CAMPO                      
042700     PERFORM 215-PROCESA-UN-CARACTER                              
042800             VARYING ENT-INDICE-CARACTER FROM 1 BY 1              
042900             UNTIL ENT-INDICE-CARACTER > 200                      
043000     MOVE ENT-INDICE-CAMPO TO ENT-NUM-CAMPOS.                     
043100 210-PARTE-REGISTRO-CSV-E. EXIT.                                  
043200                                                                  
043300 215-PROCESA-UN-CARACTER SECTION.                                 
043400     MOVE ENT-LINEA-ENTRADA (ENT-INDICE-CARACTER:1)               
043500          TO ENT-UN-CARACTER                                      
043600     IF ENT-UN-CARACTER = '"'                                     
043700        IF DENTRO-DE-COMILLAS                                     
043800           MOVE 0 TO ENT-EN-COMILLAS                              
043900        ELSE                                                      
044000           MOVE 1 TO ENT-EN-COMILLAS                              
044100        END-IF                                                    
044200     ELSE                                                         
044300        IF ENT-UN-CARACTER = ',' AND NOT DENTRO-DE-COMILLAS       
044400           IF ENT-INDICE-CAMPO < 5                                
044500              ADD 1 TO ENT-INDICE-CAMPO                           
044600           END-IF                                                 
044700        ELSE                                                      
044800           IF ENT-INDICE-CAMPO <= 5                               
044900              PERFORM 216-AGREGA-AL-CAMPO                         
045000           END-IF                                                 
045100        END-IF                                                    
045200     END-IF.                                                      
045300 215-PROCESA-UN-CARACTER-E. EXIT.                                 
045400                                                                  
045500 216-AGREGA-AL-CAMPO SECTION.                                     
045600     STRING ENT-CAMPO (ENT-INDICE-CAMPO) DELIMITED BY SPACE       
045700            ENT-UN-CARACTER DELIMITED BY SIZE                     
045800            INTO ENT-CAMPO (ENT-INDICE-CAMPO)                     
045900     END-STRING.                                                  
046000 216-AGREGA-AL-CAMPO-E. EXIT.                                     
046100                                                                  
046200******************************************************************
046300*    C A R G A   U N A   T A R E A   A   L A   T A B L A         *
046400******************************************************************
046500*    TASK-ID DUPLICADO: SI EL TASK-ID YA EXISTE EN LA TABLA,     *
046600*    LO SOBREESCRIBE CON LOS DATOS DEL RENGLON MAS RECIENTE.     *
046700 220-CARGA-TAREA SECTION.                                         
046800     MOVE 0 TO WKS-ENCONTRADA-SW                                  
046900     PERFORM 440-BUSCA-TAREA-POR-ID                               
047000     IF NOT TAREA-ENCONTRADA                                      
047100        ADD 1 TO WKS-NUM-TAREAS                                   
047200        MOVE WKS-NUM-TAREAS TO WKS-INDICE-ENCONTRADA              
047300     END-IF                                                       
047400     SET WKS-IX TO WKS-INDICE-ENCONTRADA                          
047500     INITIALIZE WKS-TAREA (WKS-IX)                                
047600     MOVE ENT-CAMPO (1)           TO TAR-TASK-ID (WKS-IX)         
047700     PERFORM 222-CONVIERTE-TASK-ID-A-NUMERO                       
047800     MOVE ENT-CAMPO (2)           TO TAR-TXT-DEPENDENCIAS (WKS-IX)
047900     MOVE ENT-CAMPO (3)           TO TAR-TXT-DURACION (WKS-IX)    
048000     MOVE ENT-CAMPO (3)           TO WKS-CVD-TEXTO                
048100     PERFORM 900-CONVIERTE-TEXTO-A-DECIMAL                        
048200     MOVE WKS-CVD-VALOR-SALIDA    TO TAR-DURACION (WKS-IX)        
048300     IF ENT-NUM-CAMPOS > 3                                        
048400        MOVE ENT-CAMPO (4)        TO WKS-CVD-TEXTO                
048500        PERFORM 900-CONVIERTE-TEXTO-A-DECIMAL                     
048600        MOVE WKS-CVD-VALOR-SALIDA TO TAR-DURACION-MIN (WKS-IX)    
048700        MOVE ENT-CAMPO (5)        TO WKS-CVD-TEXTO                
048800        PERFORM 900-CONVIERTE-TEXTO-A-DECIMAL                     
048900        MOVE WKS-CVD-VALOR-SALIDA TO TAR-DURACION-MAX (WKS-IX)    
049000     ELSE                                                         
049100        MOVE -1 TO TAR-DURACION-MIN (WKS-IX)                      
049200                   TAR-DURACION-MAX (WKS-IX)                      
049300     END-IF                                                       
049400     IF TAR-DURACION-MIN (WKS-IX) > -1                            
049500        SET TIENE-MIN-DURACION (WKS-IX) TO TRUE                   
049600     END-IF                                                       
049700     IF TAR-DURACION-MAX (WKS-IX) > -1                            
049800        SET TIENE-MAX-DURACION (WKS-IX) TO TRUE                   
049900     END-IF                                                       
050000     IF TAR-TXT-DEPENDENCIAS (WKS-IX) = SPACES                    
050100        SET SIN-DEPENDENCIAS (WKS-IX) TO TRUE                     
050200        ADD 1 TO WKS-TOTAL-SIN-DEPEND                             
050300     END-IF.                                                      
050400 220-CARGA-TAREA-E. EXIT.                                         
050500                                                                  
050600*    CONVIERTE EL TEXTO DEL TASK-ID A NUMERICO, PARA PODER       *
050700*    ORDENAR LA TABLA AL FINAL POR TASK-ID ASCENDENTE.           *
050800 222-CONVIERTE-TASK-ID-A-NUMERO SECTION.                          
050900     MOVE ENT-CAMPO (1)          TO WKS-CVD-TEXTO                 
051000     PERFORM 900-CONVIERTE-TEXTO-A-DECIMAL                        
051100     COMPUTE TAR-TASK-ID-N (WKS-IX) =                             
051200             WKS-CVD-VALOR-SALIDA * WKS-CVD-SIGNO.                
051300 222-CONVIERTE-TASK-ID-A-NUMERO-E. EXIT.                          
051400                                                                  
051500******************************************************************
051600*   P A S O   1   -   T A R E A S   S I N   D E P E N D E N C I A 
051700******************************************************************
051800 300-PROCESA-SIN-DEPENDENCIAS SECTION.                            
051900     PERFORM 310-CALCULA-SERIAL-DE-ANCLA                          
052000     PERFORM 320-PROCESA-UNA-TAREA-SIN-DEPEND                     
052100             VARYING WKS-IX FROM 1 BY 1                           
052200             UNTIL WKS-IX > WKS-NUM-TAREAS.                       
052300 300-PROCESA-SIN-DEPENDENCIAS-E. EXIT.                            
052400                                                                  
052500 310-CALCULA-SERIAL-DE-ANCLA SECTION.                             
052600     MOVE WKS-FECHA-ANCLA-PROYECTO (1:4) TO WKS-FDS-ANIO          
052700     MOVE WKS-FECHA-ANCLA-PROYECTO (5:2) TO WKS-FDS-MES           
052800     MOVE WKS-FECHA-ANCLA-PROYECTO (7:2) TO WKS-FDS-DIA           
052900     PERFORM 510-CALCULA-SERIAL-DE-FECHA                          
053000     MOVE WKS-FDS-SERIAL TO WKS-ANCLA-SERIAL.                     
053100 310-CALCULA-SERIAL-DE-ANCLA-E. EXIT.                             
053200                                                                  
053300 320-PROCESA-UNA-TAREA-SIN-DEPEND SECTION.                        
053400     IF SIN-DEPENDENCIAS (WKS-IX)                                 
053500        MOVE WKS-ANCLA-SERIAL   TO WKS-DIA-INICIO-SERIAL          
053600        MOVE 0                  TO WKS-HORA-INICIO                
053700        MOVE TAR-DURACION (WKS-IX) TO WKS-DUR-ENTRADA             
053800        PERFORM 500-CALCULA-FECHA-FIN                             
053900        PERFORM 325-GUARDA-FECHAS-NOMINAL                         
054000        IF TIENE-MAX-DURACION (WKS-IX)                            
054100           MOVE TAR-DURACION-MAX (WKS-IX) TO WKS-DUR-ENTRADA      
054200           MOVE WKS-ANCLA-SERIAL TO WKS-DIA-INICIO-SERIAL         
054300           MOVE 0 TO WKS-HORA-INICIO                              
054400           PERFORM 500-CALCULA-FECHA-FIN                          
054500           PERFORM 326-GUARDA-FECHAS-MAX                          
054600        END-IF                                                    
054700        IF TIENE-MIN-DURACION (WKS-IX)                            
054800           MOVE TAR-DURACION-MIN (WKS-IX) TO WKS-DUR-ENTRADA      
054900           MOVE WKS-ANCLA-SERIAL TO WKS-DIA-INICIO-SERIAL         
055000           MOVE 0 TO WKS-HORA-INICIO                              
055100           PERFORM 500-CALCULA-FECHA-FIN                          
055200           PERFORM 327-GUARDA-FECHAS-MIN                          
055300        END-IF                                                    
055400        SET RESUELTO-NOMINAL (WKS-IX) TO TRUE                     
055500     END-IF.                                                      
055600 320-PROCESA-UNA-TAREA-SIN-DEPEND-E. EXIT.                        
055700                                                                  
055800 325-GUARDA-FECHAS-NOMINAL SECTION.                               
055900     MOVE WKS-ANCLA-SERIAL     TO WKS-FDS-SERIAL                  
056000     PERFORM 520-CALCULA-FECHA-DE-SERIAL                          
056100     MOVE WKS-FDS-ANIO TO TAR-INICIO-NOM-ANIO (WKS-IX)            
056200     MOVE WKS-FDS-MES  TO TAR-INICIO-NOM-MES  (WKS-IX)            
056300     MOVE WKS-FDS-DIA  TO TAR-INICIO-NOM-DIA  (WKS-IX)            
056400     MOVE 0            TO TAR-INICIO-NOM-HORA (WKS-IX)            
056500     MOVE WKS-DIA-FIN-SERIAL TO WKS-FDS-SERIAL                    
056600                                TAR-FIN-NOM-SERIAL (WKS-IX)       
056700     PERFORM 520-CALCULA-FECHA-DE-SERIAL                          
056800     MOVE WKS-FDS-ANIO TO TAR-FIN-NOM-ANIO (WKS-IX)               
056900     MOVE WKS-FDS-MES  TO TAR-FIN-NOM-MES  (WKS-IX)               
057000     MOVE WKS-FDS-DIA  TO TAR-FIN-NOM-DIA  (WKS-IX)               
057100     MOVE WKS-HORA-FIN TO TAR-FIN-NOM-HORA (WKS-IX).              
057200 325-GUARDA-FECHAS-NOMINAL-E. EXIT.                               
057300                                                                  
057400 326-GUARDA-FECHAS-MAX SECTION.                                   
057500     MOVE WKS-ANCLA-SERIAL     TO WKS-FDS-SERIAL                  
057600     PERFORM 520-CALCULA-FECHA-DE-SERIAL                          
057700     MOVE WKS-FDS-ANIO TO TAR-INICIO-MAX-ANIO (WKS-IX)            
057800     MOVE WKS-FDS-MES  TO TAR-INICIO-MAX-MES  (WKS-IX)            
057900     MOVE WKS-FDS-DIA  TO TAR-INICIO-MAX-DIA  (WKS-IX)            
058000     MOVE 0            TO TAR-INICIO-MAX-HORA (WKS-IX)            
058100     MOVE WKS-DIA-FIN-SERIAL TO WKS-FDS-SERIAL                    
058200                                TAR-FIN-MAX-SERIAL (WKS-IX)       
058300     PERFORM 520-CALCULA-FECHA-DE-SERIAL                          
058400     MOVE WKS-FDS-ANIO TO TAR-FIN-MAX-ANIO (WKS-IX)               
058500     MOVE WKS-FDS-MES  TO TAR-FIN-MAX-MES  (WKS-IX)               
058600     MOVE WKS-FDS-DIA  TO TAR-FIN-MAX-DIA  (WKS-IX)               
058700     MOVE WKS-HORA-FIN TO TAR-FIN-MAX-HORA (WKS-IX).              
058800 326-GUARDA-FECHAS-MAX-E. EXIT.                                   
058900                                                                  
059000 327-GUARDA-FECHAS-MIN SECTION.                                   
059100     MOVE WKS-ANCLA-SERIAL     TO WKS-FDS-SERIAL                  
059200     PERFORM 520-CALCULA-FECHA-DE-SERIAL                          
059300     MOVE WKS-FDS-ANIO TO TAR-INICIO-MIN-ANIO (WKS-IX)            
059400     MOVE WKS-FDS-MES  TO TAR-INICIO-MIN-MES  (WKS-IX)            
059500     MOVE WKS-FDS-DIA  TO TAR-INICIO-MIN-DIA  (WKS-IX)            
059600     MOVE 0            TO TAR-INICIO-MIN-HORA (WKS-IX)            
059700     MOVE WKS-DIA-FIN-SERIAL TO WKS-FDS-SERIAL                    
059800                                TAR-FIN-MIN-SERIAL (WKS-IX)       
059900     PERFORM 520-CALCULA-FECHA-DE-SERIAL                          
060000     MOVE WKS-FDS-ANIO TO TAR-FIN-MIN-ANIO (WKS-IX)               
060100     MOVE WKS-FDS-MES  TO TAR-FIN-MIN-MES  (WKS-IX)               
060200     MOVE WKS-FDS-DIA  TO TAR-FIN-MIN-DIA  (WKS-IX)               
060300     MOVE WKS-HORA-FIN TO TAR-FIN-MIN-HORA (WKS-IX).              
060400 327-GUARDA-FECHAS-MIN-E. EXIT.                                   
060500                                                                  
060600******************************************************************
060700*   P A S O   2   -   T A R E A S   C O N   D E P E N D E N C I A 
060800******************************************************************
060900*    SE REPITE UNA RONDA MIENTRAS QUEDEN TAREAS PENDIENTES.      *
061000*    SI UNA RONDA NO RESUELVE NINGUNA TAREA Y AUN QUEDAN         *
061100*    PENDIENTES (DEPENDENCIA CIRCULAR O A UN TASK-ID QUE NO      *
061200*    EXISTE), EL CICLO SIGUE DANDO VUELTAS INDEFINIDAMENTE - ESE *
061300*    ES EL COMPORTAMIENTO DEL PROGRAMA DESDE SIEMPRE Y NO SE LE  *
061400*    AGREGA DETECCION DE CICLOS (VER HISTORIAL DE CAMBIOS).      *
061500 400-PROCESA-CON-DEPENDENCIAS SECTION.                            
061600     MOVE 0 TO WKS-TAREAS-PENDIENTES                              
061700     MOVE 0 TO WKS-RESUELTAS-EN-RONDA                             
061800     PERFORM 405-CUENTA-PENDIENTES                                
061900             VARYING WKS-IX FROM 1 BY 1                           
062000             UNTIL WKS-IX > WKS-NUM-TAREAS                        
062100     IF WKS-TAREAS-PENDIENTES > 0                                 
062200        PERFORM 410-RESUELVE-TAREA                                
062300                VARYING WKS-IX FROM 1 BY 1                        
062400                UNTIL WKS-IX > WKS-NUM-TAREAS                     
062500        PERFORM 405-CUENTA-PENDIENTES                             
062600                VARYING WKS-IX FROM 1 BY 1                        
062700                UNTIL WKS-IX > WKS-NUM-TAREAS                     
062800     END-IF.                                                      
062900 400-PROCESA-CON-DEPENDENCIAS-E. EXIT.                            
063000                                                                  
063100 405-CUENTA-PENDIENTES SECTION.                                   
063200     IF NOT SIN-DEPENDENCIAS (WKS-IX)                             
063300        AND NOT RESUELTO-NOMINAL (WKS-IX)                         
063400        ADD 1 TO WKS-TAREAS-PENDIENTES                            
063500     END-IF.                                                      
063600 405-CUENTA-PENDIENTES-E. EXIT.                                   
063700                                                                  
063800*    RESUELVE UNA TAREA CANDIDATA DE LA RONDA ACTUAL (SI NO TIENE*
063900*    DEPENDENCIAS O YA FUE RESUELTA, NO HAY NADA QUE HACER AQUI).*
064000 410-RESUELVE-TAREA SECTION.                                      
064100     IF NOT SIN-DEPENDENCIAS (WKS-IX)                             
064200        AND NOT RESUELTO-NOMINAL (WKS-IX)                         
064300        PERFORM 420-ARMA-LISTA-DEPENDENCIAS                       
064400        PERFORM 430-TODAS-LISTAS                                  
064500        IF TODAS-LAS-DEPENDENCIAS-LISTAS                          
064600           PERFORM 450-CALCULA-ESCENARIO-NOMINAL                  
064700           IF TIENE-MAX-DURACION (WKS-IX)                         
064800              PERFORM 460-CALCULA-ESCENARIO-MAX                   
064900           END-IF                                                 
065000           IF TIENE-MIN-DURACION (WKS-IX)                         
065100              PERFORM 470-CALCULA-ESCENARIO-MIN                   
065200           END-IF                                                 
065300           SET RESUELTO-NOMINAL (WKS-IX) TO TRUE                  
065400        END-IF                                                    
065500     END-IF.                                                      
065600 410-RESUELVE-TAREA-E. EXIT.                                      
065700                                                                  
065800*    CUANDO EL CAMPO DE DEPENDENCIAS TRAE LITERALMENTE "all"     *
065900*    SIGNIFICA "TODAS LAS DEMAS TAREAS DEL PROYECTO"; DE LO      *
066000*    CONTRARIO TRAE LA LISTA SEPARADA POR COMA.                  *
066100 420-ARMA-LISTA-DEPENDENCIAS SECTION.                             
066200     MOVE 0 TO WKS-NUM-DEPENDENCIAS                               
066300     MOVE 0 TO WKS-ES-DEPENDENCIA-ALL                             
066400     IF TAR-TXT-DEPENDENCIAS (WKS-IX) (1:3) = "all"               
066500        AND TAR-TXT-DEPENDENCIAS (WKS-IX) (4:1) = SPACE           
066600        SET DEPENDENCIA-ES-ALL TO TRUE                            
066700        PERFORM 425-AGREGA-TODAS-COMO-DEPEND                      
066800                VARYING WKS-JX FROM 1 BY 1                        
066900                UNTIL WKS-JX > WKS-NUM-TAREAS                     
067000     ELSE                                                         
067100        PERFORM 421-PARTE-DEPENDENCIAS-POR-COMA                   
067200     END-IF.                                                      
067300 420-ARMA-LISTA-DEPENDENCIAS-E. EXIT.                             
067400                                                                  
067500 425-AGREGA-TODAS-COMO-DEPEND SECTION.                            
067600     IF WKS-JX NOT = WKS-IX                                       
067700        ADD 1 TO WKS-NUM-DEPENDENCIAS                             
067800        MOVE TAR-TASK-ID (WKS-JX)                                 
067900             TO WKS-DEPENDENCIA (WKS-NUM-DEPENDENCIAS)            
068000     END-IF.                                                      
068100 425-AGREGA-TODAS-COMO-DEPEND-E. EXIT.                            
068200                                                                  
068300*    PARTE TAR-TXT-DEPENDENCIAS POR COMA, CARACTER POR           *
068400*    CARACTER (IGUAL QUE 215/216 CON LA LINEA DE ENTRADA), EN    *
068500*    VEZ DE UNSTRING CON LISTA FIJA DE 10 CASILLAS: ASI SE       *
068600*    RECORRE LA TABLA COMPLETA (999 CASILLAS) EN LUGAR DE        *
068700*    TRUNCAR SILENCIOSAMENTE A LAS PRIMERAS 10 DEPENDENCIAS,     *
068800*    Y SE DESCARTAN LOS ESPACIOS A LA IZQUIERDA DE CADA          *
068900*    DEPENDENCIA ("t1, t2" DEBE LEER "t2", NO " t2"),            *
069000*    PORQUE SI NO NUNCA CASAN CONTRA TAR-TASK-ID EN              *
069100*    442-COMPARA-UN-RENGLON Y 430-TODAS-LISTAS NUNCA VE          *
069200*    LA DEPENDENCIA COMO RESUELTA (TKT-5731).                    *
069300 421-PARTE-DEPENDENCIAS-POR-COMA SECTION.                         
069400     MOVE 1 TO WKS-NUM-DEPENDENCIAS                               
069500     MOVE SPACES TO WKS-DEPENDENCIA (WKS-NUM-DEPENDENCIAS)        
069600     PERFORM 422-PROCESA-UN-CARACTER-DEPEND                       
069700             VARYING WKS-POS-DEPEND FROM 1 BY 1                   
069800             UNTIL WKS-POS-DEPEND > 80.                           
069900 421-PARTE-DEPENDENCIAS-POR-COMA-E. EXIT.                         
070000                                                                  
070100 422-PROCESA-UN-CARACTER-DEPEND SECTION.                          
070200     MOVE TAR-TXT-DEPENDENCIAS (WKS-IX) (WKS-POS-DEPEND:1)        
070300          TO WKS-CARACTER-DEP                                     
070400     IF WKS-CARACTER-DEP = ","                                    
070500        IF WKS-NUM-DEPENDENCIAS < 999                             
070600           ADD 1 TO WKS-NUM-DEPENDENCIAS                          
070700           MOVE SPACES TO WKS-DEPENDENCIA (WKS-NUM-DEPENDENCIAS)  
070800        END-IF                                                    
070900     ELSE                                                         
071000        IF WKS-CARACTER-DEP NOT = SPACE                           
071100           OR WKS-DEPENDENCIA (WKS-NUM-DEPENDENCIAS) NOT = SPACES 
071200           PERFORM 423-AGREGA-CARACTER-A-DEPEND                   
071300        END-IF                                                    
071400     END-IF.                                                      
071500 422-PROCESA-UN-CARACTER-DEPEND-E. EXIT.                          
071600                                                                  
071700 423-AGREGA-CARACTER-A-DEPEND SECTION.                            
071800     STRING WKS-DEPENDENCIA (WKS-NUM-DEPENDENCIAS)                
071900                 DELIMITED BY SPACE                               
072000            WKS-CARACTER-DEP DELIMITED BY SIZE                    
072100            INTO WKS-DEPENDENCIA (WKS-NUM-DEPENDENCIAS)           
072200     END-STRING.                                                  
072300 423-AGREGA-CARACTER-A-DEPEND-E. EXIT.                            
072400                                                                  
072500*    TODAS LAS DEPENDENCIAS DEBEN EXISTIR EN LA TABLA Y YA       *
072600*    TENER SU FECHA FIN NOMINAL CALCULADA.                       *
072700 430-TODAS-LISTAS SECTION.                                        
072800     MOVE 1 TO WKS-TODAS-LISTAS-SW                                
072900     PERFORM 435-VERIFICA-UNA-DEPENDENCIA                         
073000             VARYING WKS-JX FROM 1 BY 1                           
073100             UNTIL WKS-JX > WKS-NUM-DEPENDENCIAS                  
073200                OR NOT TODAS-LAS-DEPENDENCIAS-LISTAS.             
073300 430-TODAS-LISTAS-E. EXIT.                                        
073400                                                                  
073500 435-VERIFICA-UNA-DEPENDENCIA SECTION.                            
073600     MOVE 0 TO WKS-ENCONTRADA-SW                                  
073700     MOVE WKS-DEPENDENCIA (WKS-JX) TO WKS-CVD-TEXTO               
073800     PERFORM 441-BUSCA-POR-TEXTO                                  
073900     IF NOT TAREA-ENCONTRADA                                      
074000        MOVE 0 TO WKS-TODAS-LISTAS-SW                             
074100     ELSE                                                         
074200        IF NOT RESUELTO-NOMINAL (WKS-INDICE-ENCONTRADA)           
074300           MOVE 0 TO WKS-TODAS-LISTAS-SW                          
074400        END-IF                                                    
074500     END-IF.                                                      
074600 435-VERIFICA-UNA-DEPENDENCIA-E. EXIT.                            
074700                                                                  
074800*    BUSQUEDA LINEAL DE UNA TAREA POR SU TASK-ID DE TEXTO.       *
074900 440-BUSCA-TAREA-POR-ID SECTION.                                  
075000     MOVE ENT-CAMPO (1) TO WKS-CVD-TEXTO                          
075100     PERFORM 441-BUSCA-POR-TEXTO.                                 
075200 440-BUSCA-TAREA-POR-ID-E. EXIT.                                  
075300                                                                  
075400 441-BUSCA-POR-TEXTO SECTION.                                     
075500     MOVE 0 TO WKS-ENCONTRADA-SW                                  
075600     PERFORM 442-COMPARA-UN-RENGLON                               
075700             VARYING WKS-JX FROM 1 BY 1                           
075800             UNTIL WKS-JX > WKS-NUM-TAREAS                        
075900                OR TAREA-ENCONTRADA.                              
076000 441-BUSCA-POR-TEXTO-E. EXIT.                                     
076100                                                                  
076200 442-COMPARA-UN-RENGLON SECTION.                                  
076300     IF TAR-TASK-ID (WKS-JX) = WKS-CVD-TEXTO                      
076400        SET TAREA-ENCONTRADA TO TRUE                              
076500        MOVE WKS-JX TO WKS-INDICE-ENCONTRADA                      
076600     END-IF.                                                      
076700 442-COMPARA-UN-RENGLON-E. EXIT.                                  
076800                                                                  
076900*    ESCENARIO NOMINAL: ANCLA AL MAXIMO FIN-NOMINAL DE LAS       *
077000*    DEPENDENCIAS, DURACION PROPIA NOMINAL.                      *
077100 450-CALCULA-ESCENARIO-NOMINAL SECTION.                           
077200     MOVE 0 TO WKS-DIA-INICIO-SERIAL                              
077300     MOVE 0 TO WKS-HORA-INICIO                                    
077400     PERFORM 451-MAXIMO-FIN-NOMINAL                               
077500             VARYING WKS-JX FROM 1 BY 1                           
077600             UNTIL WKS-JX > WKS-NUM-DEPENDENCIAS                  
077700     MOVE TAR-DURACION (WKS-IX) TO WKS-DUR-ENTRADA                
077800     PERFORM 500-CALCULA-FECHA-FIN                                
077900     PERFORM 325-GUARDA-FECHAS-NOMINAL.                           
078000 450-CALCULA-ESCENARIO-NOMINAL-E. EXIT.                           
078100                                                                  
078200 451-MAXIMO-FIN-NOMINAL SECTION.                                  
078300     MOVE WKS-DEPENDENCIA (WKS-JX) TO WKS-CVD-TEXTO               
078400     PERFORM 441-BUSCA-POR-TEXTO                                  
078500     IF TAR-FIN-NOM-SERIAL (WKS-INDICE-ENCONTRADA)                
078600             > WKS-DIA-INICIO-SERIAL                              
078700        MOVE TAR-FIN-NOM-SERIAL (WKS-INDICE-ENCONTRADA)           
078800             TO WKS-DIA-INICIO-SERIAL                             
078900        MOVE TAR-FIN-NOM-HORA   (WKS-INDICE-ENCONTRADA)           
079000             TO WKS-HORA-INICIO                                   
079100     END-IF.                                                      
079200 451-MAXIMO-FIN-NOMINAL-E. EXIT.                                  
079300                                                                  
079400*    ESCENARIO MAXIMO: IGUAL QUE EL NOMINAL PERO CON EL FIN-MAX  *
079500*    DE LAS DEPENDENCIAS Y LA DURACION-MAX PROPIA.               *
079600 460-CALCULA-ESCENARIO-MAX SECTION.                               
079700     MOVE 0 TO WKS-DIA-INICIO-SERIAL                              
079800     MOVE 0 TO WKS-HORA-INICIO                                    
079900     PERFORM 461-MAXIMO-FIN-MAX                                   
080000             VARYING WKS-JX FROM 1 BY 1                           
080100             UNTIL WKS-JX > WKS-NUM-DEPENDENCIAS                  
080200     MOVE TAR-DURACION-MAX (WKS-IX) TO WKS-DUR-ENTRADA            
080300     PERFORM 500-CALCULA-FECHA-FIN                                
080400     PERFORM 326-GUARDA-FECHAS-MAX.                               
080500 460-CALCULA-ESCENARIO-MAX-E. EXIT.                               
080600                                                                  
080700 461-MAXIMO-FIN-MAX SECTION.                                      
080800     MOVE WKS-DEPENDENCIA (WKS-JX) TO WKS-CVD-TEXTO               
080900     PERFORM 441-BUSCA-POR-TEXTO                                  
081000     IF TAR-FIN-MAX-SERIAL (WKS-INDICE-ENCONTRADA)                
081100             > WKS-DIA-INICIO-SERIAL                              
081200        MOVE TAR-FIN-MAX-SERIAL (WKS-INDICE-ENCONTRADA)           
081300             TO WKS-DIA-INICIO-SERIAL                             
081400        MOVE TAR-FIN-MAX-HORA   (WKS-INDICE-ENCONTRADA)           
081500             TO WKS-HORA-INICIO                                   
081600     END-IF.                                                      
081700 461-MAXIMO-FIN-MAX-E. EXIT.                                      
081800                                                                  
081900*    ESCENARIO MINIMO: IGUAL QUE EL NOMINAL PERO CON EL FIN-MIN  *
082000*    DE LAS DEPENDENCIAS Y LA DURACION-MIN PROPIA.               *
082100 470-CALCULA-ESCENARIO-MIN SECTION.                               
082200     MOVE 0 TO WKS-DIA-INICIO-SERIAL                              
082300     MOVE 0 TO WKS-HORA-INICIO                                    
082400     PERFORM 471-MAXIMO-FIN-MIN                                   
082500             VARYING WKS-JX FROM 1 BY 1                           
082600             UNTIL WKS-JX > WKS-NUM-DEPENDENCIAS                  
082700     MOVE TAR-DURACION-MIN (WKS-IX) TO WKS-DUR-ENTRADA            
082800     PERFORM 500-CALCULA-FECHA-FIN                                
082900     PERFORM 327-GUARDA-FECHAS-MIN.                               
083000 470-CALCULA-ESCENARIO-MIN-E. EXIT.                               
083100                                                                  
083200 471-MAXIMO-FIN-MIN SECTION.                                      
083300     MOVE WKS-DEPENDENCIA (WKS-JX) TO WKS-CVD-TEXTO               
083400     PERFORM 441-BUSCA-POR-TEXTO                                  
083500     IF TAR-FIN-MIN-SERIAL (WKS-INDICE-ENCONTRADA)                
083600             > WKS-DIA-INICIO-SERIAL                              
083700        MOVE TAR-FIN-MIN-SERIAL (WKS-INDICE-ENCONTRADA)           
083800             TO WKS-DIA-INICIO-SERIAL                             
083900        MOVE TAR-FIN-MIN-HORA   (WKS-INDICE-ENCONTRADA)           
084000             TO WKS-HORA-INICIO                                   
084100     END-IF.                                                      
084200 471-MAXIMO-FIN-MIN-E. EXIT.                                      
084300                                                                  
084400******************************************************************
084500*   C A L C U L O   D E   F E C H A   F I N   D E   T A R E A     
084600******************************************************************
084700*    DADA UNA FECHA/HORA DE INICIO Y UNA DURACION EN HOMBRES-DIA,*
084800*    CALCULA LA FECHA/HORA FIN SALTANDOSE FIN DE SEMANA. APLICA  *
084900*    IGUAL PARA LOS TRES ESCENARIOS (NOMINAL, MIN, MAX).         *
085000*    (JLP, SR-0740: YA NO DEPENDE DE LA RUTINA DE FECHAS DE      *
085100*     PLANILLA, ES AUTOCONTENIDA - VER 510/520 MAS ABAJO).       *
085200 500-CALCULA-FECHA-FIN SECTION.                                   
085300     COMPUTE WKS-HORAS-DURACION ROUNDED = WKS-DUR-ENTRADA * 24    
085400     COMPUTE WKS-DIV-TEMPORAL = WKS-DUR-ENTRADA / 7               
085500     MOVE WKS-DIV-TEMPORAL TO WKS-PERIODOS-FINDE                  
085600     COMPUTE WKS-TOTAL-HORAS = WKS-HORA-INICIO                    
085700                              + WKS-HORAS-DURACION                
085800                              + (WKS-PERIODOS-FINDE * 48)         
085900     COMPUTE WKS-DIAS-EXTRA = WKS-TOTAL-HORAS / 24                
086000     COMPUTE WKS-HORA-FIN   = WKS-TOTAL-HORAS                     
086100                             - (WKS-DIAS-EXTRA * 24)              
086200     COMPUTE WKS-DIA-PROVISIONAL = WKS-DIA-INICIO-SERIAL          
086300                                  + WKS-DIAS-EXTRA                
086400     PERFORM 530-DIA-DE-SEMANA                                    
086500     EVALUATE WKS-DIA-DE-SEMANA                                   
086600         WHEN 5                                                   
086700             ADD 2 TO WKS-DIA-PROVISIONAL                         
086800         WHEN 6                                                   
086900             ADD 1 TO WKS-DIA-PROVISIONAL                         
087000         WHEN OTHER                                               
087100             CONTINUE                                             
087200     END-EVALUATE                                                 
087300     MOVE WKS-DIA-PROVISIONAL TO WKS-DIA-FIN-SERIAL.              
087400 500-CALCULA-FECHA-FIN-E. EXIT.                                   
087500                                                                  
087600*    DIA DE LA SEMANA DE UN SERIAL, TOMANDO COMO REFERENCIA QUE  *
087700*    LA FECHA ANCLA DEL PROYECTO (20231030) CAE EN LUNES.        *
087800*    0=LUNES 1=MARTES 2=MIERCOLES 3=JUEVES 4=VIERNES 5=SABADO    *
087900*    6=DOMINGO.                                                  *
088000 530-DIA-DE-SEMANA SECTION.                                       
088100     COMPUTE WKS-COCIENTE =                                       
088200             (WKS-DIA-PROVISIONAL - WKS-ANCLA-SERIAL) / 7         
088300     COMPUTE WKS-OFFSET-SEMANA =                                  
088400             WKS-DIA-PROVISIONAL - WKS-ANCLA-SERIAL               
088500             - (WKS-COCIENTE * 7)                                 
088600     MOVE WKS-OFFSET-SEMANA TO WKS-DIA-DE-SEMANA.                 
088700 530-DIA-DE-SEMANA-E. EXIT.                                       
088800                                                                  
088900******************************************************************
089000*   S E R I A L   J U L I A N O   -   F E C H A   A   S E R I A L 
089100******************************************************************
089200*    NUMERO DE DIA CONSECUTIVO DESDE EL 01/01/2000 (DIA 0), SIN  *
089300*    USAR NINGUNA FUNCTION INTRINSECA DE FECHAS - RUTINA PROPIA  *
089400*    DEL DEPARTAMENTO (VER HISTORIAL, JLP 2003).                 *
089500 510-CALCULA-SERIAL-DE-FECHA SECTION.                             
089600     MOVE 0 TO WKS-FDS-SERIAL                                     
089700     MOVE 2000 TO WKS-SDF-ANIO-TMP                                
089800     PERFORM 512-ACUMULA-UN-ANIO                                  
089900             VARYING WKS-SDF-ANIO-TMP FROM 2000 BY 1              
090000             UNTIL WKS-SDF-ANIO-TMP = WKS-FDS-ANIO                
090100     MOVE 1 TO WKS-SDF-MES-TMP                                    
090200     PERFORM 514-ACUMULA-UN-MES                                   
090300             VARYING WKS-SDF-MES-TMP FROM 1 BY 1                  
090400             UNTIL WKS-SDF-MES-TMP = WKS-FDS-MES                  
090500     COMPUTE WKS-FDS-SERIAL = WKS-FDS-SERIAL + WKS-FDS-DIA - 1.   
090600 510-CALCULA-SERIAL-DE-FECHA-E. EXIT.                             
090700                                                                  
090800 512-ACUMULA-UN-ANIO SECTION.                                     
090900     PERFORM 516-DETERMINA-BISIESTO                               
091000     IF ANIO-BISIESTO                                             
091100        ADD 366 TO WKS-FDS-SERIAL                                 
091200     ELSE                                                         
091300        ADD 365 TO WKS-FDS-SERIAL                                 
091400     END-IF.                                                      
091500 512-ACUMULA-UN-ANIO-E. EXIT.                                     
091600                                                                  
091700 514-ACUMULA-UN-MES SECTION.                                      
091800     MOVE DIAS-EN-MES (WKS-SDF-MES-TMP) TO WKS-SDF-DIAS-DEL-MES   
091900     IF WKS-SDF-MES-TMP = 2                                       
092000        PERFORM 517-DETERMINA-BISIESTO-ANIO-FECHA                 
092100        IF ANIO-BISIESTO                                          
092200           ADD 1 TO WKS-SDF-DIAS-DEL-MES                          
092300        END-IF                                                    
092400     END-IF                                                       
092500     ADD WKS-SDF-DIAS-DEL-MES TO WKS-FDS-SERIAL.                  
092600 514-ACUMULA-UN-MES-E. EXIT.                                      
092700                                                                  
092800*    BISIESTO DE WKS-SDF-ANIO-TMP (USADO AL ACUMULAR ANIOS).     *
092900 516-DETERMINA-BISIESTO SECTION.                                  
093000     COMPUTE WKS-COCIENTE = WKS-SDF-ANIO-TMP / 4                  
093100     COMPUTE WKS-RES-DIV4 = WKS-SDF-ANIO-TMP - (WKS-COCIENTE * 4) 
093200     COMPUTE WKS-COCIENTE = WKS-SDF-ANIO-TMP / 100                
093300     COMPUTE WKS-RES-DIV100 = WKS-SDF-ANIO-TMP                    
093400                             - (WKS-COCIENTE * 100)               
093500     COMPUTE WKS-COCIENTE = WKS-SDF-ANIO-TMP / 400                
093600     COMPUTE WKS-RES-DIV400 = WKS-SDF-ANIO-TMP                    
093700                             - (WKS-COCIENTE * 400)               
093800     IF WKS-RES-DIV4 = 0                                          
093900           AND (WKS-RES-DIV100 NOT = 0 OR WKS-RES-DIV400 = 0)     
094000        MOVE 1 TO WKS-ES-BISIESTO                                 
094100     ELSE                                                         
094200        MOVE 0 TO WKS-ES-BISIESTO                                 
094300     END-IF.                                                      
094400 516-DETERMINA-BISIESTO-E. EXIT.                                  
094500                                                                  
094600*    BISIESTO DE WKS-FDS-ANIO (USADO AL ACUMULAR MESES DE LA     *
094700*    FECHA QUE SE ESTA CONVIRTIENDO, NO DEL ANIO EN CURSO DEL    *
094800*    CICLO DE ACUMULACION).                                      *
094900 517-DETERMINA-BISIESTO-ANIO-FECHA SECTION.                       
095000     COMPUTE WKS-COCIENTE = WKS-FDS-ANIO / 4                      
095100     COMPUTE WKS-RES-DIV4 = WKS-FDS-ANIO - (WKS-COCIENTE * 4)     
095200     COMPUTE WKS-COCIENTE = WKS-FDS-ANIO / 100                    
095300     COMPUTE WKS-RES-DIV100 = WKS-FDS-ANIO                        
095400                             - (WKS-COCIENTE * 100)               
095500     COMPUTE WKS-COCIENTE = WKS-FDS-ANIO / 400                    
095600     COMPUTE WKS-RES-DIV400 = WKS-FDS-ANIO                        
095700                             - (WKS-COCIENTE * 400)               
095800     IF WKS-RES-DIV4 = 0                                          
095900           AND (WKS-RES-DIV100 NOT = 0 OR WKS-RES-DIV400 = 0)     
096000        MOVE 1 TO WKS-ES-BISIESTO                                 
096100     ELSE                                                         
096200        MOVE 0 TO WKS-ES-BISIESTO                                 
096300     END-IF.                                                      
096400 517-DETERMINA-BISIESTO-ANIO-FECHA-E. EXIT.                       
096500                                                                  
096600******************************************************************
096700*   S E R I A L   J U L I A N O   -   S E R I A L   A   F E C H A 
096800******************************************************************
096900 520-CALCULA-FECHA-DE-SERIAL SECTION.                             
097000     MOVE WKS-FDS-SERIAL TO WKS-SDF-RESTANTE                      
097100     MOVE 2000 TO WKS-SDF-ANIO-TMP                                
097200     MOVE 1    TO WKS-SDF-SIGUE-SW                                
097300     PERFORM 522-RESTA-UN-ANIO UNTIL NOT SIGUE-RESTANDO           
097400     MOVE WKS-SDF-ANIO-TMP TO WKS-FDS-ANIO                        
097500     MOVE 1 TO WKS-SDF-MES-TMP                                    
097600     MOVE 1 TO WKS-SDF-SIGUE-SW                                   
097700     PERFORM 524-RESTA-UN-MES UNTIL NOT SIGUE-RESTANDO            
097800     MOVE WKS-SDF-MES-TMP TO WKS-FDS-MES                          
097900     COMPUTE WKS-FDS-DIA = WKS-SDF-RESTANTE + 1.                  
098000 520-CALCULA-FECHA-DE-SERIAL-E. EXIT.                             
098100                                                                  
098200*    RESTA LOS DIAS DE UN ANIO COMPLETO MIENTRAS ALCANCE, PARA   *
098300*    LLEGAR AL ANIO DE LA FECHA. SE EVALUA EL BISIESTO DEL ANIO  *
098400*    QUE SE VA A RESTAR ANTES DE RESTARLO. CUANDO YA NO ALCANZA  *
098500*    SE APAGA WKS-SDF-SIGUE-SW Y EL CICLO DE ARRIBA TERMINA.     *
098600 522-RESTA-UN-ANIO SECTION.                                       
098700     PERFORM 516-DETERMINA-BISIESTO                               
098800     IF ANIO-BISIESTO                                             
098900        MOVE 366 TO WKS-SDF-DIAS-DEL-ANIO                         
099000     ELSE                                                         
099100        MOVE 365 TO WKS-SDF-DIAS-DEL-ANIO                         
099200     END-IF                                                       
099300     IF WKS-SDF-DIAS-DEL-ANIO <= WKS-SDF-RESTANTE                 
099400        SUBTRACT WKS-SDF-DIAS-DEL-ANIO FROM WKS-SDF-RESTANTE      
099500        ADD 1 TO WKS-SDF-ANIO-TMP                                 
099600     ELSE                                                         
099700        MOVE 0 TO WKS-SDF-SIGUE-SW                                
099800     END-IF.                                                      
099900 522-RESTA-UN-ANIO-E. EXIT.                                       
100000                                                                  
100100*    RESTA LOS DIAS DE UN MES COMPLETO MIENTRAS ALCANCE, PARA    *
100200*    LLEGAR AL MES DE LA FECHA DENTRO DEL ANIO YA DETERMINADO.   *
100300*    EL BISIESTO DE FEBRERO SE EVALUA SOBRE WKS-FDS-ANIO (EL     *
100400*    ANIO YA RESUELTO POR 522), NO SOBRE EL CONTADOR DE ANIOS.   *
100500 524-RESTA-UN-MES SECTION.                                        
100600     MOVE DIAS-EN-MES (WKS-SDF-MES-TMP) TO WKS-SDF-DIAS-DEL-MES   
100700     IF WKS-SDF-MES-TMP = 2                                       
100800        PERFORM 517-DETERMINA-BISIESTO-ANIO-FECHA                 
100900        IF ANIO-BISIESTO                                          
101000           ADD 1 TO WKS-SDF-DIAS-DEL-MES                          
101100        END-IF                                                    
101200     END-IF                                                       
101300     IF WKS-SDF-DIAS-DEL-MES <= WKS-SDF-RESTANTE                  
101400        SUBTRACT WKS-SDF-DIAS-DEL-MES FROM WKS-SDF-RESTANTE       
101500        ADD 1 TO WKS-SDF-MES-TMP                                  
101600     ELSE                                                         
101700        MOVE 0 TO WKS-SDF-SIGUE-SW                                
101800     END-IF.                                                      
101900 524-RESTA-UN-MES-E. EXIT.                                        
102000                                                                  
102100******************************************************************
102200*   O R D E N A   Y   E S C R I B E   E L   R E S U L T A D O     
102300******************************************************************
102400*    SE ORDENA POR EL VALOR NUMERICO DEL TASK-ID, ASCENDENTE     *
102500*    (OUTPUT SORT RULE) - POR WORKSORT, COMO EN LOS DEMAS        *
102600*    PROGRAMAS DE LOTE DEL DEPARTAMENTO (SR-1122).               *
102700 600-ORDENA-Y-ESCRIBE SECTION.                                    
102800     SORT WORKSORT ON ASCENDING KEY WSR-TASK-ID-N                 
102900          INPUT PROCEDURE  640-ALIMENTA-WORKSORT                  
103000          OUTPUT PROCEDURE 650-CONSUME-WORKSORT.                  
103100 600-ORDENA-Y-ESCRIBE-E. EXIT.                                    
103200                                                                  
103300 640-ALIMENTA-WORKSORT SECTION.                                   
103400     PERFORM 642-LIBERA-UN-RENGLON                                
103500             VARYING WKS-IX FROM 1 BY 1                           
103600             UNTIL WKS-IX > WKS-NUM-TAREAS.                       
103700 640-ALIMENTA-WORKSORT-E. EXIT.                                   
103800                                                                  
103900 642-LIBERA-UN-RENGLON SECTION.                                   
104000     MOVE TAR-TASK-ID-N (WKS-IX) TO WSR-TASK-ID-N                 
104100     MOVE WKS-IX                 TO WSR-INDICE-TABLA              
104200     RELEASE REG-WORKSORT.                                        
104300 642-LIBERA-UN-RENGLON-E. EXIT.                                   
104400                                                                  
104500 650-CONSUME-WORKSORT SECTION.                                    
104600     RETURN WORKSORT INTO REG-WORKSORT                            
104700       AT END                                                     
104800          CONTINUE                                                
104900     END-RETURN                                                   
105000     PERFORM 655-ESCRIBE-SI-HAY-MAS                               
105100             UNTIL FS-TASKOUT = 10.                               
105200 650-CONSUME-WORKSORT-E. EXIT.                                    
105300                                                                  
105400 655-ESCRIBE-SI-HAY-MAS SECTION.                                  
105500     SET WKS-IX TO WSR-INDICE-TABLA                               
105600     PERFORM 610-FORMATEA-REGISTRO-SALIDA                         
105700     WRITE REG-TASKOUT FROM SAL-LINEA-ARMADA                      
105800     ADD 1 TO WKS-TOTAL-ESCRITAS                                  
105900     RETURN WORKSORT INTO REG-WORKSORT                            
106000       AT END                                                     
106100          MOVE 10 TO FS-TASKOUT                                   
106200     END-RETURN.                                                  
106300 655-ESCRIBE-SI-HAY-MAS-E. EXIT.                                  
106400                                                                  
106500*    ARMA EL RENGLON DE SALIDA CON LAS COLUMNAS COPIADAS DE      *
106600*    ENTRADA MAS LAS FECHAS CALCULADAS, RESPETANDO EL CRUCE DE   *
106700*    NOMBRES ENTRE "TIENE-MIN" / "IMPRIME-MAX" (VER COPY         *
106800*    PRCRT02 Y EL HISTORIAL DE CAMBIOS, TKT-5519).               *
106900 610-FORMATEA-REGISTRO-SALIDA SECTION.                            
107000     MOVE TAR-TASK-ID (WKS-IX)        TO SAL-TASK-ID              
107100     MOVE TAR-TXT-DEPENDENCIAS (WKS-IX) TO SAL-DEPENDENCIAS       
107200     MOVE TAR-TXT-DURACION (WKS-IX)     TO SAL-DURACION           
107300     PERFORM 615-FORMATEA-FECHA-NOMINAL                           
107400     IF TIENE-MIN-DURACION (WKS-IX)                               
107500        SET IMPRIME-PAR-MAX TO TRUE                               
107600     ELSE                                                         
107700        MOVE 0 TO SAL-IMPRIME-MAX                                 
107800     END-IF                                                       
107900     IF TIENE-MAX-DURACION (WKS-IX)                               
108000        SET IMPRIME-PAR-MIN TO TRUE                               
108100     ELSE                                                         
108200        MOVE 0 TO SAL-IMPRIME-MIN                                 
108300     END-IF                                                       
108400     IF IMPRIME-PAR-MAX                                           
108500        PERFORM 616-FORMATEA-FECHA-MAX                            
108600     END-IF                                                       
108700     IF IMPRIME-PAR-MIN                                           
108800        PERFORM 617-FORMATEA-FECHA-MIN                            
108900     END-IF                                                       
109000     PERFORM 618-CONCATENA-LINEA-SALIDA.                          
109100 610-FORMATEA-REGISTRO-SALIDA-E. EXIT.                            
109200                                                                  
109300 615-FORMATEA-FECHA-NOMINAL SECTION.                              
109400     STRING TAR-INICIO-NOM-ANIO (WKS-IX) "-"                      
109500            TAR-INICIO-NOM-MES  (WKS-IX) "-"                      
109600            TAR-INICIO-NOM-DIA  (WKS-IX)                          
109700            DELIMITED BY SIZE INTO SAL-START-DATE                 
109800     END-STRING                                                   
109900     STRING TAR-FIN-NOM-ANIO (WKS-IX) "-"                         
110000            TAR-FIN-NOM-MES  (WKS-IX) "-"                         
110100            TAR-FIN-NOM-DIA  (WKS-IX)                             
110200            DELIMITED BY SIZE INTO SAL-END-DATE                   
110300     END-STRING.                                                  
110400 615-FORMATEA-FECHA-NOMINAL-E. EXIT.                              
110500                                                                  
110600 616-FORMATEA-FECHA-MAX SECTION.                                  
110700     STRING TAR-INICIO-MAX-ANIO (WKS-IX) "-"                      
110800            TAR-INICIO-MAX-MES  (WKS-IX) "-"                      
110900            TAR-INICIO-MAX-DIA  (WKS-IX)                          
111000            DELIMITED BY SIZE INTO SAL-MAX-START-DATE             
111100     END-STRING                                                   
111200     STRING TAR-FIN-MAX-ANIO (WKS-IX) "-"                         
111300            TAR-FIN-MAX-MES  (WKS-IX) "-"                         
111400            TAR-FIN-MAX-DIA  (WKS-IX)                             
111500            DELIMITED BY SIZE INTO SAL-MAX-END-DATE               
111600     END-STRING.                                                  
111700 616-FORMATEA-FECHA-MAX-E. EXIT.                                  
111800                                                                  
111900 617-FORMATEA-FECHA-MIN SECTION.                                  
112000     STRING TAR-INICIO-MIN-ANIO (WKS-IX) "-"                      
112100            TAR-INICIO-MIN-MES  (WKS-IX) "-"                      
112200            TAR-INICIO-MIN-DIA  (WKS-IX)                          
112300            DELIMITED BY SIZE INTO SAL-MIN-START-DATE             
112400     END-STRING                                                   
112500     STRING TAR-FIN-MIN-ANIO (WKS-IX) "-"                         
112600            TAR-FIN-MIN-MES  (WKS-IX) "-"                         
112700            TAR-FIN-MIN-DIA  (WKS-IX)                             
112800            DELIMITED BY SIZE INTO SAL-MIN-END-DATE               
112900     END-STRING.                                                  
113000 617-FORMATEA-FECHA-MIN-E. EXIT.                                  
113100                                                                  
113200 618-CONCATENA-LINEA-SALIDA SECTION.                              
113300     MOVE SPACES TO SAL-LINEA-ARMADA                              
113400     STRING '"' SAL-TASK-ID DELIMITED BY SPACE '"' ','            
113500            '"' SAL-DEPENDENCIAS DELIMITED BY SPACE '"' ','       
113600            '"' SAL-DURACION DELIMITED BY SPACE '"' ','           
113700            '"' SAL-START-DATE DELIMITED BY SIZE '"' ','          
113800            '"' SAL-END-DATE DELIMITED BY SIZE '"'                
113900            DELIMITED BY SIZE INTO SAL-LINEA-ARMADA               
114000     END-STRING                                                   
114100     IF IMPRIME-PAR-MAX                                           
114200        STRING SAL-LINEA-ARMADA DELIMITED BY SPACE                
114300               ',"' SAL-MAX-START-DATE DELIMITED BY SIZE '"'      
114400               ',"' SAL-MAX-END-DATE   DELIMITED BY SIZE '"'      
114500               DELIMITED BY SIZE INTO SAL-LINEA-ARMADA            
114600        END-STRING                                                
114700     END-IF                                                       
114800     IF IMPRIME-PAR-MIN                                           
114900        STRING SAL-LINEA-ARMADA DELIMITED BY SPACE                
115000               ',"' SAL-MIN-START-DATE DELIMITED BY SIZE '"'      
115100               ',"' SAL-MIN-END-DATE   DELIMITED BY SIZE '"'      
115200               DELIMITED BY SIZE INTO SAL-LINEA-ARMADA            
115300        END-STRING                                                
115400     END-IF.                                                      
115500 618-CONCATENA-LINEA-SALIDA-E. EXIT.                              
115600                                                                  
115700******************************************************************
115800*   C O N V I E R T E   T E X T O   A   D E C I M A L             
115900******************************************************************
116000*    CONVIERTE UN TOKEN DE TEXTO (EJ. "-1", "0.5", "7", "10.00") *
116100*    A UN VALOR S9(3)V9(2), SIN USAR NINGUNA FUNCTION            *
116200*    INTRINSECA (NI FUNCTION NUMVAL) - DIGITO POR DIGITO, COMO   *
116300*    SE HACIA ANTES DE QUE EL COMPILADOR TRAJERA ESA FUNCTION.   *
116400 900-CONVIERTE-TEXTO-A-DECIMAL SECTION.                           
116500     MOVE 1 TO WKS-CVD-SIGNO                                      
116600     MOVE 0 TO WKS-CVD-ENTERO                                     
116700     MOVE 0 TO WKS-CVD-DECIMAL                                    
116800     MOVE 0 TO WKS-CVD-CUENTA-DEC                                 
116900     MOVE 0 TO WKS-CVD-EN-DECIMALES                               
117000     IF WKS-CVD-TEXTO (1:1) = '-'                                 
117100        MOVE -1 TO WKS-CVD-SIGNO                                  
117200        MOVE 2  TO ENT-INDICE-CARACTER                            
117300     ELSE                                                         
117400        MOVE 1  TO ENT-INDICE-CARACTER                            
117500     END-IF                                                       
117600     PERFORM 905-PROCESA-UN-DIGITO                                
117700             VARYING ENT-INDICE-CARACTER FROM ENT-INDICE-CARACTER 
117800             BY 1 UNTIL ENT-INDICE-CARACTER > 12                  
117900                OR WKS-CVD-TEXTO (ENT-INDICE-CARACTER:1) = SPACE  
118000     IF WKS-CVD-CUENTA-DEC = 1                                    
118100        COMPUTE WKS-CVD-DECIMAL = WKS-CVD-DECIMAL * 10            
118200     END-IF                                                       
118300     COMPUTE WKS-CVD-VALOR-SALIDA =                               
118400             (WKS-CVD-ENTERO + (WKS-CVD-DECIMAL * 0.01))          
118500              * WKS-CVD-SIGNO.                                    
118600 900-CONVIERTE-TEXTO-A-DECIMAL-E. EXIT.                           
118700                                                                  
118800 905-PROCESA-UN-DIGITO SECTION.                                   
118900     IF WKS-CVD-TEXTO (ENT-INDICE-CARACTER:1) = '.'               
119000        MOVE 1 TO WKS-CVD-EN-DECIMALES                            
119100     ELSE                                                         
119200        IF WKS-CVD-TEXTO (ENT-INDICE-CARACTER:1) IS NUMERIC       
119300           MOVE WKS-CVD-TEXTO (ENT-INDICE-CARACTER:1)             
119400                TO WKS-CVD-UN-DIGITO                              
119500           IF WKS-CVD-EN-DECIMALES = 0                            
119600              COMPUTE WKS-CVD-ENTERO =                            
119700                      WKS-CVD-ENTERO * 10 + WKS-CVD-UN-DIGITO     
119800           ELSE                                                   
119900              IF WKS-CVD-CUENTA-DEC < 2                           
120000                 COMPUTE WKS-CVD-DECIMAL =                        
120100                         WKS-CVD-DECIMAL * 10 + WKS-CVD-UN-DIGITO 
120200                 ADD 1 TO WKS-CVD-CUENTA-DEC                      
120300              END-IF                                              
120400           END-IF                                                 
120500        END-IF                                                    
120600     END-IF.                                                      
120700 905-PROCESA-UN-DIGITO-E. EXIT.                                   
120800                                                                  
120900******************************************************************
121000*                     E S T A D I S T I C A S                    *
121100******************************************************************
121200 800-ESTADISTICAS SECTION.                                        
121300     DISPLAY "******************************************"         
121400             UPON CONSOLE                                         
121500     MOVE WKS-TOTAL-LEIDAS     TO WKS-MASK                        
121600     DISPLAY "TAREAS LEIDAS DE TASKIN:     " WKS-MASK             
121700             UPON CONSOLE                                         
121800     MOVE WKS-TOTAL-SIN-DEPEND TO WKS-MASK                        
121900     DISPLAY "TAREAS SIN DEPENDENCIAS:     " WKS-MASK             
122000             UPON CONSOLE                                         
122100     MOVE WKS-TOTAL-ESCRITAS   TO WKS-MASK                        
122200     DISPLAY "TAREAS ESCRITAS A TASKOUT:   " WKS-MASK             
122300             UPON CONSOLE                                         
122400     DISPLAY "******************************************"         
122500             UPON CONSOLE.                                        
122600 800-ESTADISTICAS-E. EXIT.                                        
122700                                                                  
122800******************************************************************
122900*                 C I E R R E   D E   A R C H I V O S            *
123000******************************************************************
123100 700-CIERRA-ARCHIVOS SECTION.                                     
123200     CLOSE TASKIN TASKOUT.                                        
123300 700-CIERRA-ARCHIVOS-E. EXIT.                                     
123400                                                                  
123500******************************************************************
123600*       A B O R T O   P O R   E R R O R   D E   A P E R T U R A  *
123700******************************************************************
123800*    SE LLEGA AQUI POR GO TO DESDE 000-PRINCIPAL CUANDO          *
123900*    100-ABRE-ARCHIVOS DEJA ENCENDIDO HUBO-ERROR-APERTURA        *
124000*    (TKT-5702).                                                 *
124100 999-ABORTA-POR-ERROR SECTION.                                    
124200     DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO "               
124300             WKS-ARCHIVO-CON-ERROR "<<<" UPON CONSOLE             
124400     DISPLAY "       >>> VERIFICAR DETALLES EN SPOOL <<<"         
124500             UPON CONSOLE                                         
124600     MOVE 91 TO RETURN-CODE                                       
124700     STOP RUN.                                                    
124800 999-ABORTA-POR-ERROR-E. EXIT.                                    
