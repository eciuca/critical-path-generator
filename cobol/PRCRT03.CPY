000100******************************************************************PRCRT03
000200*                                                                *PRCRT03
000300*    C O P Y   P R C R T 0 3                                     *PRCRT03
000400*    APLICACION  : PROYECTOS - RUTA CRITICA                      *PRCRT03
000500*    DESCRIPCION : BUFFER DE LA LINEA CRUDA LEIDA DE TASKIN, Y   *PRCRT03
000600*                  AREA DE TRABAJO DONDE 210-PARTE-REGISTRO-CSV  *PRCRT03
000700*                  DEJA LAS HASTA 5 COLUMNAS SEPARADAS (3 O 5    *PRCRT03
000800*                  COLUMNAS SEGUN TRAIGA MIN/MAX-DURATION).      *PRCRT03
000900*    USADO EN    : RC1RUTA1, FD TASKIN Y PARRAFO                 *PRCRT03
001000*                  210-PARTE-REGISTRO-CSV                        *PRCRT03
001100******************************************************************PRCRT03
001200 03  ENT-LINEA-ENTRADA          PIC X(200).                      PRCRT03
001300 03  ENT-LARGO-LINEA            PIC 9(04) COMP VALUE 0.          PRCRT03
001400 03  ENT-NUM-CAMPOS             PIC 9(02) VALUE 0.               PRCRT03
001500 03  ENT-CAMPO OCCURS 5 TIMES   PIC X(80).                       PRCRT03
001600 03  ENT-EN-COMILLAS            PIC 9(01) VALUE 0.               PRCRT03
001700     88  DENTRO-DE-COMILLAS               VALUE 1.               PRCRT03
001800 03  ENT-INDICE-CAMPO           PIC 9(02) COMP VALUE 1.          PRCRT03
001900 03  ENT-INDICE-CARACTER        PIC 9(04) COMP VALUE 0.          PRCRT03
002000 03  ENT-UN-CARACTER            PIC X(01).                       PRCRT03
002100 03  FILLER                     PIC X(08).                      PRCRT03
